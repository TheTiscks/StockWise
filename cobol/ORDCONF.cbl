000100******************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MERIDIAN WAREHOUSE SYSTEMS
000120* ALL RIGHTS RESERVED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150******************************************************************
000160 PROGRAM-ID.  ORDCONF.
000170 AUTHOR.      ROBERT L HAGEMAN.
000180 INSTALLATION. MERIDIAN WAREHOUSE SYSTEMS - DISTRIBUTION CTR.
000190 DATE-WRITTEN. 04/02/87.
000200 DATE-COMPILED.
000210 SECURITY.    NON-CONFIDENTIAL.
000220*REMARKS.
000230*    ORDER AUTO-CONFIRM RUN.  EVERY ORDER SITTING AT STATUS
000240*    PENDING IS TESTED AGAINST THE DOLLAR-LIMIT RULE BELOW; ORDERS
000250*    UNDER THE LIMIT ARE MOVED TO CONFIRMED WITHOUT A BUYER HAVING
000260*    TO TOUCH THEM.  EVERYTHING ELSE -- NON-PENDING ORDERS
000270*    INCLUDED -- PASSES THROUGH TO THE OUTPUT FILE UNCHANGED, SO
000280*    ORDFILOUT ALWAYS CARRIES THE FULL ORDER POPULATION FORWARD.
000290*
000300*    INPUT.   ORDER FILE (ORDFILE), ORDER-NUMBER SEQUENCE.
000310*    OUTPUT.  ORDER FILE, UPDATED (ORDFILOUT), SAME SEQUENCE.
000320******************************************************************
000330*                     C H A N G E   L O G
000340******************************************************************
000350* DATE      BY   REQUEST/TKT   DESCRIPTION
000360* --------  ---  ------------  ---------------------------------
000370* 04/02/87  RLH  INIT-0512     ORIGINAL PROGRAM.
000380* 11/30/89  DJP  ENH-1288      DOLLAR LIMIT WAS A LITERAL IN THE
000390*                              IF STATEMENT -- MOVED TO A NAMED
000400*                              WORKING-STORAGE CONSTANT SO FINANCE
000410*                              CAN FIND IT WITHOUT READING CODE.
000420* 05/11/92  KMS  PRB-1622      ZERO/BLANK TOTAL-PRICE WAS BEING
000430*                              AUTO-CONFIRMED -- A MISSING PRICE
000440*                              FROM THE ORDER-ENTRY FEED IS NOW
000450*                              TREATED AS NOT ELIGIBLE.
000460* 09/22/98  TWC  Y2K-0005      YEAR 2000 REVIEW -- ORD-DATE AND
000470*                              ORD-EXP-DATE CARRY FULL 4-DIGIT
000480*                              YEARS ALREADY. NO CHANGE.
000490* 03/02/99  TWC  Y2K-0005      Y2K SIGN-OFF RECORDED. CLOSED.
000500* 06/18/03  BDN  ENH-2055      RUN REPORT NOW SHOWS COUNT LEFT
000510*                              PENDING IN ADDITION TO COUNT
000520*                              AUTO-CONFIRMED.
000522* 05/02/05  BDN  ENH-1790      ORDREC PICKED UP ENTERED-BY,
000524*                              LAST-UPDATE-DATE, PRIORITY-CODE
000526*                              AND WAREHOUSE-LOC FOR THE ORDER
000528*                              DESK.  ORDOUT-RECORD WIDENED TO
000529*                              X(90) AND 300-WRITE-ONE-ORDER
000531*                              NOW CARRIES ALL FOUR THROUGH SO
000532*                              THE REWRITTEN FILE DOES NOT DROP
000533*                              THEM THE WAY STKADJ DROPPED
000534*                              DEMAND-PRED.
000536* 10/03/05  BDN  PRB-2472      700-OPEN-FILES CHECKED ONLY THE
000537*                              ORDFILE OPEN STATUS -- A BAD
000538*                              ORDFILOUT OPEN WENT UNNOTICED.
000539*                              NOW CHECKED IN TURN WITH A GO TO
000540*                              OUT OF THE RANGE ON FAILURE,
000541*                              SAME FIX MADE IN STKREPL/STKADJ.
000543* 10/06/05  BDN  PRB-2497      DROPPED THE SEPARATE RUN-CONTROL
000545*                              REPORT (CNFRPT) -- OFF THE
000547*                              DISTRIBUTION LIST, NOTHING READS
000549*                              IT.  850-WRITE-RUN-TOTALS NOW
000551*                              DISPLAYS SCANNED/CONFIRMED/LEFT-
000553*                              PENDING TO THE JOB LOG.
000555******************************************************************
000565
000575 ENVIRONMENT DIVISION.
000585 CONFIGURATION SECTION.
000595 SOURCE-COMPUTER. IBM-390.
000605 OBJECT-COMPUTER. IBM-390.
000615 SPECIAL-NAMES.
000625     C01 IS TOP-OF-FORM.
000635
000645 INPUT-OUTPUT SECTION.
000655 FILE-CONTROL.
000665
000675     SELECT ORDER-FILE ASSIGN TO ORDFILE
000685         ACCESS IS SEQUENTIAL
000695         FILE STATUS IS WS-ORDFILE-STATUS.
000705
000715     SELECT ORDER-FILE-OUT ASSIGN TO ORDFILOUT
000725         ACCESS IS SEQUENTIAL
000735         FILE STATUS IS WS-ORDOUT-STATUS.
000745
000755 DATA DIVISION.
000765 FILE SECTION.
000775
000785 FD  ORDER-FILE
000795     RECORDING MODE IS F.
000805 COPY ORDREC.
000815
000825 FD  ORDER-FILE-OUT
000835     RECORDING MODE IS F.
000845 01  ORDOUT-RECORD               PIC X(90).                         CL*06
000855
000865******************************************************************
000875 WORKING-STORAGE SECTION.
000885******************************************************************
000895 01  SYSTEM-DATE-AND-TIME.
000905     05  CURRENT-DATE.
000915         10  CURRENT-YEAR        PIC 9(2).
000925         10  CURRENT-MONTH       PIC 9(2).
000935         10  CURRENT-DAY         PIC 9(2).
000945
000955 01  WS-FIELDS.
000965     05  WS-ORDFILE-STATUS       PIC X(2)  VALUE SPACES.
000975     05  WS-ORDOUT-STATUS        PIC X(2)  VALUE SPACES.
000985     05  WS-ORD-EOF              PIC X     VALUE 'N'.
000995
001005*    ENH-1288 (11/30/89): THE DOLLAR LIMIT FOR AUTO-CONFIRM, NAMEDCL*02   
001015*    SO IT IS NOT BURIED IN THE IF STATEMENT BELOW.               CL*02   
001025 77  WS-AUTO-CONFIRM-LIMIT       PIC S9(9)V9(2) COMP-3            CL*02   
001035                                  VALUE 10000.00.                 CL*02   
001045
001055 77  WS-ORD-SCANNED              PIC S9(7) COMP VALUE 0.
001065 77  WS-ORD-CONFIRMED            PIC S9(7) COMP VALUE 0.
001075 77  WS-ORD-LEFT-PENDING         PIC S9(7) COMP VALUE 0.
001085
001095*    DIAGNOSTIC SNAPSHOT -- SEE STKREPL FOR THE CONVENTION.
001105 01  WS-ORDER-NO-DIAG             PIC X(12).
001115 01  WS-TOTAL-PRICE-DIAG          PIC X(06).
001125 01  WS-TOTAL-PRICE-DIAG-N REDEFINES WS-TOTAL-PRICE-DIAG
001135                                   PIC S9(9)V9(2) COMP-3.
001145 01  WS-SCANNED-DIAG              PIC X(04).
001155 01  WS-SCANNED-DIAG-N REDEFINES WS-SCANNED-DIAG
001165                                   PIC S9(7) COMP-3.
001175 01  WS-CONFIRMED-DIAG            PIC X(04).
001185 01  WS-CONFIRMED-DIAG-N REDEFINES WS-CONFIRMED-DIAG
001195                                   PIC S9(7) COMP-3.
001205
001215******************************************************************
001225 PROCEDURE DIVISION.
001235******************************************************************
001245
001255 000-MAIN.
001265     ACCEPT CURRENT-DATE FROM DATE.
001275     PERFORM 700-OPEN-FILES THRU 700-EXIT.                         CL*07
001285     PERFORM 710-READ-ORDER-FILE.
001295     PERFORM 100-PROCESS-ONE-ORDER
001305         UNTIL WS-ORD-EOF = 'Y'.
001315     PERFORM 850-WRITE-RUN-TOTALS.
001325     PERFORM 790-CLOSE-FILES.
001335     GOBACK.
001345
001355*    100-PROCESS-ONE-ORDER -- NON-PENDING ORDERS PASS THROUGH
001365*    UNCHANGED; PENDING ORDERS ARE TESTED AND REWRITTEN.
001375 100-PROCESS-ONE-ORDER.
001385     ADD +1 TO WS-ORD-SCANNED.
001395     MOVE WS-ORD-SCANNED TO WS-SCANNED-DIAG-N.
001405     MOVE ORD-NUMBER TO WS-ORDER-NO-DIAG.
001415     MOVE ORD-TOTAL-PRICE TO WS-TOTAL-PRICE-DIAG-N.
001425     IF ORD-STATUS = 'PENDING'
001435         PERFORM 110-TEST-AUTO-CONFIRM
001445     END-IF.
001455     PERFORM 300-WRITE-ONE-ORDER.
001465     PERFORM 710-READ-ORDER-FILE.
001475
001485*    110-TEST-AUTO-CONFIRM -- PRB-1622 (05/11/92): A ZERO OR      CL*03   
001495*    BLANK TOTAL-PRICE IS NOT ELIGIBLE, THE SAME AS A PRICE AT    CL*03   
001505*    OR ABOVE THE LIMIT.                                          CL*03   
001515 110-TEST-AUTO-CONFIRM.                                           CL*03   
001525     IF ORD-TOTAL-PRICE > 0                                       CL*03   
001535         AND ORD-TOTAL-PRICE < WS-AUTO-CONFIRM-LIMIT              CL*03   
001545             MOVE 'CONFIRMED' TO ORD-STATUS                       CL*03   
001555             ADD +1 TO WS-ORD-CONFIRMED                           CL*03   
001565             MOVE WS-ORD-CONFIRMED TO WS-CONFIRMED-DIAG-N          CL*03  
001575     ELSE                                                         CL*03   
001585         ADD +1 TO WS-ORD-LEFT-PENDING                            CL*03   
001595     END-IF.                                                      CL*03   
001605
001615 300-WRITE-ONE-ORDER.
001625     MOVE SPACES TO ORDOUT-RECORD.
001635     MOVE ORD-NUMBER          TO ORDOUT-RECORD (1:12).
001645     MOVE ORD-SUPPLIER-ID     TO ORDOUT-RECORD (13:9).
001655     MOVE ORD-PRODUCT-ID      TO ORDOUT-RECORD (22:10).
001665     MOVE ORD-TOTAL-PRICE     TO ORDOUT-RECORD (32:6).
001675     MOVE ORD-STATUS          TO ORDOUT-RECORD (38:11).
001685     MOVE ORD-DATE            TO ORDOUT-RECORD (49:8).
001695     MOVE ORD-EXP-DATE        TO ORDOUT-RECORD (57:8).
001705     MOVE ORD-ENTERED-BY      TO ORDOUT-RECORD (65:6).          CL*06
001715     MOVE ORD-LAST-UPDATE-DATE TO ORDOUT-RECORD (71:6).         CL*06
001725     MOVE ORD-PRIORITY-CODE   TO ORDOUT-RECORD (77:1).          CL*06
001735     MOVE ORD-WAREHOUSE-LOC   TO ORDOUT-RECORD (78:6).          CL*06
001745     WRITE ORDOUT-RECORD.
001755     IF WS-ORDOUT-STATUS NOT = '00'
001765         DISPLAY 'ORDCONF - ERROR WRITING ORDFILOUT. RC: '
001775             WS-ORDOUT-STATUS
001785         MOVE 16 TO RETURN-CODE
001795     END-IF.
001805
001815 700-OPEN-FILES.
001825     OPEN INPUT  ORDER-FILE
001835          OUTPUT ORDER-FILE-OUT.                                   CL*08
001845     IF WS-ORDFILE-STATUS NOT = '00'
001855         DISPLAY 'ORDCONF - ERROR OPENING ORDFILE. RC: '
001865             WS-ORDFILE-STATUS
001875         MOVE 16 TO RETURN-CODE
001885         MOVE 'Y' TO WS-ORD-EOF
001895         GO TO 700-EXIT.                                           CL*07
001905     IF WS-ORDOUT-STATUS NOT = '00'                                 CL*07
001915         DISPLAY 'ORDCONF - ERROR OPENING ORDFILOUT. RC: '          CL*07
001925             WS-ORDOUT-STATUS                                       CL*07
001935         MOVE 16 TO RETURN-CODE                                     CL*07
001945         MOVE 'Y' TO WS-ORD-EOF.                                    CL*07
001955 700-EXIT.                                                          CL*07
001965     EXIT.                                                          CL*07
001975
001985 710-READ-ORDER-FILE.
001995     READ ORDER-FILE
002005         AT END MOVE 'Y' TO WS-ORD-EOF.
002015     EVALUATE WS-ORDFILE-STATUS
002025         WHEN '00'
002035             CONTINUE
002045         WHEN '10'
002055             MOVE 'Y' TO WS-ORD-EOF
002065         WHEN OTHER
002075             DISPLAY 'ORDCONF - ERROR READING ORDFILE. RC: '
002085                 WS-ORDFILE-STATUS
002095             MOVE 'Y' TO WS-ORD-EOF
002105     END-EVALUATE.
002115
002125 790-CLOSE-FILES.
002135     CLOSE ORDER-FILE.
002145     CLOSE ORDER-FILE-OUT.
002155
002165*    850-WRITE-RUN-TOTALS -- ENH-2055 (06/18/03) ADDED THE        CL*05
002175*    LEFT-PENDING LINE.  PRB-2497 (10/06/05): THE SEPARATE        CL*08
002185*    RUN REPORT (CNFRPT) IS GONE -- NOTHING WAS SET UP TO         CL*08
002195*    PRINT OR READ IT.  SCANNED/CONFIRMED/LEFT-PENDING NOW        CL*08
002205*    GO TO THE JOB LOG.                                           CL*08
002215 850-WRITE-RUN-TOTALS.                                            CL*05
002225     DISPLAY 'ORDCONF - ORDERS SCANNED:        ' WS-ORD-SCANNED.  CL*08
002235     DISPLAY 'ORDCONF - ORDERS AUTO-CONFIRMED: ' WS-ORD-CONFIRMED. CL*08
002245     DISPLAY 'ORDCONF - ORDERS LEFT PENDING:   '                 CL*08
002255         WS-ORD-LEFT-PENDING.                                    CL*08
002265



