000100******************************************************************
000110*   MEMBER:  RPLREC
000120*   DESCRIPTIVE NAME = REPLENISHMENT RECOMMENDATION LAYOUT
000130*
000140*   ONE RECORD PER ITEM THE REPLENISHMENT ENGINE (STKREPL) DECIDES
000150*   NEEDS REORDERING.  ORDER-TYPE IS CARRIED AS A LITERAL SO THE
000160*   DOWNSTREAM PURCHASING RUN CAN TELL SYSTEM-GENERATED LINES
000170*   APART FROM ANY MANUALLY KEYED REPLENISHMENT REQUEST.
000172*
000174*   08/19/96  DJP  ENH-1862 -- ADDED RUN-DATE, GENERATED-BY AND
000176*             PRIORITY-CODE SO PURCHASING CAN SORT THE WORK FILE
000178*             AND TELL A STALE RECOMMENDATION FROM TODAY'S RUN.
000180******************************************************************
000190 01  RPL-RECORD.
000200     05  RPL-PRODUCT-ID          PIC X(10).
000210     05  RPL-PRODUCT-NAME        PIC X(30).
000220     05  RPL-REQUIRED-QTY        PIC S9(7).
000230     05  RPL-ORDER-TYPE          PIC X(04).
000232     05  RPL-RUN-DATE            PIC X(06).
000234     05  RPL-GENERATED-BY        PIC X(08).
000236     05  RPL-PRIORITY-CODE       PIC X(01).
000237         88  RPL-PRIORITY-NORMAL           VALUE 'N'.
000238         88  RPL-PRIORITY-URGENT           VALUE 'U'.
000240     05  FILLER                  PIC X(10).
000242
000244*   10/03/05  BDN  PRB-2471 -- RUN-CONTROL TOTALS ARE NOW THE LAST
000246*             RECORD WRITTEN TO RPLFILE INSTEAD OF GOING TO A
000248*             SEPARATE PRINT DATASET.  TRAILER IS FLAGGED BY A KEY
000250*             OF ALL 9S, SAME CONVENTION THIS SHOP'S YEAR-END
000252*             CONTRACT SUMMARY (WRKSFINL) USES FOR ITS YEAR-FILE.
000254 01  RPL-TRAILER REDEFINES RPL-RECORD.
000256     05  RPL-TR-KEY              PIC X(10).
000258         88  RPL-TR-IS-TRAILER          VALUE ALL '9'.
000260     05  RPL-TR-ITEMS-SCANNED    PIC 9(07).
000262     05  RPL-TR-ITEMS-LOW-STOCK  PIC 9(07).
000264     05  RPL-TR-ITEMS-REPLENISHED PIC 9(07).
000266     05  RPL-TR-TOTAL-REQ-QTY    PIC 9(09).
000268     05  FILLER                  PIC X(36).
000270
