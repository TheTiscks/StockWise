000100******************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MERIDIAN WAREHOUSE SYSTEMS
000120* ALL RIGHTS RESERVED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150******************************************************************
000160 PROGRAM-ID.  CTRRPT.
000170 AUTHOR.      ROBERT L HAGEMAN.
000180 INSTALLATION. MERIDIAN WAREHOUSE SYSTEMS - DISTRIBUTION CTR.
000190 DATE-WRITTEN. 02/18/89.
000200 DATE-COMPILED.
000210 SECURITY.    NON-CONFIDENTIAL.
000220*REMARKS.
000230*    CONTRACT AUDIT LISTING.  READS EVERY CONTRACT ON FILE AND,
000240*    FOR EACH ONE, CALLS CTRSEL TO SEE WHICH CONTRACT THE
000250*    SELECTION ENGINE WOULD ACTUALLY PICK FOR THAT SUPPLIER AT
000260*    THE CONTRACT'S OWN MINIMUM ORDER QUANTITY, AND CALLS
000270*    CTRACTV TO SHOW WHETHER THE CONTRACT IS CURRENTLY ACTIVE.
000280*    PURCHASING USES THIS LISTING TO SPOT CONTRACTS THAT ARE
000290*    FLAGGED ACTIVE BUT WOULD NEVER ACTUALLY BE CHOSEN -- E.G.
000300*    UNDERCUT BY A CHEAPER CONTRACT FROM THE SAME SUPPLIER.
000310*    SYSOUT ONLY.  NO OUTPUT FILE IS PRODUCED.
000320*
000330*    INPUT.   CONTRACT FILE (CTRFILE).
000340*    OUTPUT.  DISPLAY LISTING TO SYSOUT.
000350******************************************************************
000360*                     C H A N G E   L O G
000370******************************************************************
000380* DATE      BY   REQUEST/TKT   DESCRIPTION
000390* --------  ---  ------------  ---------------------------------
000400* 02/18/89  RLH  INIT-0590     ORIGINAL PROGRAM.
000410* 09/22/98  TWC  Y2K-0005      YEAR 2000 REVIEW -- RUN DATE USED
000420*                              FOR THE ACTIVITY CALL IS EXPANDED
000430*                              TO 4-DIGIT CENTURY BEFORE CTRACTV
000440*                              IS CALLED. SAME WINDOWING RULE AS
000450*                              ORDSTAT.
000460* 03/02/99  TWC  Y2K-0005      Y2K SIGN-OFF RECORDED. CLOSED.
000470* 05/06/01  KMS  ENH-1940      LISTING NOW SHOWS A FINAL COUNT OF
000480*                              CONTRACTS WHERE THE FLAG AND THE
000490*                              SELECTION ENGINE DISAGREE.
000492* 10/03/05  BDN  ENH-1970      700-OPEN-FILES RECAST AS A
000494*                              PERFORM...THRU RANGE -- AN OPEN
000496*                              FAILURE NOW GOES TO 700-EXIT DIRECTLY
000498*                              INSTEAD OF FALLING THROUGH INTO THE
000500*                              READ/PROCESS LOOP WITH A DEAD FILE.
000501* 10/07/05  BDN  PRB-2498      CTRSEL NOW TESTS THE CONTRACT'S OWN
000503*                              ACTIVITY WINDOW (SEE CTRSEL'S OWN
000504*                              LOG) SO ITS CALLING SEQUENCE PICKED
000505*                              UP A RUN-DATE PARAMETER.  PASSING
000506*                              WS-RUN-DATE-FULL, ALREADY COMPUTED
000507*                              HERE FOR THE CTRACTV CALL BELOW.
000508******************************************************************
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-390.
000550 OBJECT-COMPUTER. IBM-390.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610
000620     SELECT CONTRACT-FILE ASSIGN TO CTRFILE
000630         ACCESS IS SEQUENTIAL
000640         FILE STATUS IS WS-CTRFILE-STATUS.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680
000690 FD  CONTRACT-FILE
000700     RECORDING MODE IS F.
000710 COPY CTRREC.
000720
000730******************************************************************
000740 WORKING-STORAGE SECTION.
000750******************************************************************
000760 01  WS-FIELDS.
000770     05  WS-CTRFILE-STATUS       PIC X(2)  VALUE SPACES.
000780     05  WS-CTR-EOF              PIC X     VALUE 'N'.
000790
000800 01  SYSTEM-DATE-AND-TIME.
000810     05  CURRENT-DATE.
000820         10  CURRENT-YEAR        PIC 9(2).
000830         10  CURRENT-MONTH       PIC 9(2).
000840         10  CURRENT-DAY         PIC 9(2).
000850     05  CURRENT-TIME.
000860         10  CURRENT-HOUR        PIC 9(2).
000870         10  CURRENT-MINUTE      PIC 9(2).
000880         10  CURRENT-SECOND      PIC 9(2).
000890         10  CURRENT-HSECOND     PIC 9(2).
000900
000910*    Y2K-0005 (09/22/98): RUN DATE EXPANDED TO 4-DIGIT CENTURY    CL*02   
000920*    BEFORE IT IS PASSED TO CTRACTV -- SAME WINDOWING RULE USED   CL*02   
000930*    IN ORDSTAT.                                                  CL*02   
000940 01  WS-RUN-DATE-FULL.                                            CL*02   
000950     05  WS-RUN-FULL-CCYY        PIC 9(04).                       CL*02   
000960     05  WS-RUN-FULL-MM          PIC 9(02).                       CL*02   
000970     05  WS-RUN-FULL-DD          PIC 9(02).                       CL*02   
000980 77  WS-CENTURY                  PIC 9(02) COMP.
000990
001000 77  WS-CTR-SCANNED              PIC S9(7) COMP VALUE 0.
001010 77  WS-CTR-FLAGGED-ACTIVE       PIC S9(7) COMP VALUE 0.
001020 77  WS-CTR-ENGINE-ACTIVE        PIC S9(7) COMP VALUE 0.
001030 77  WS-CTR-DISAGREED            PIC S9(7) COMP VALUE 0.
001040
001050 01  WS-SEL-FOUND-SW             PIC X(01) VALUE 'N'.
001060     88  WS-SEL-CONTRACT-FOUND          VALUE 'Y'.
001070 01  WS-SEL-RESULT-NUMBER        PIC X(12) VALUE SPACES.
001080 01  WS-ACTV-RESULT-SW           PIC X(01) VALUE 'N'.
001090     88  WS-ACTV-CONTRACT-ACTIVE        VALUE 'Y'.
001100
001110*    DIAGNOSTIC SNAPSHOT -- SEE STKREPL FOR THE CONVENTION.
001120 01  WS-SCANNED-DIAG             PIC X(04).
001130 01  WS-SCANNED-DIAG-N REDEFINES WS-SCANNED-DIAG
001140                                  PIC S9(7) COMP-3.
001150 01  WS-DISAGREED-DIAG           PIC X(04).
001160 01  WS-DISAGREED-DIAG-N REDEFINES WS-DISAGREED-DIAG
001170                                  PIC S9(7) COMP-3.
001172 01  WS-FLAGGED-DIAG             PIC X(04).
001174 01  WS-FLAGGED-DIAG-N REDEFINES WS-FLAGGED-DIAG
001176                                  PIC S9(7) COMP-3.
001180
001190 01  WS-HEADING-1.
001200     05  FILLER                  PIC X(32)
001210         VALUE 'CTRRPT - CONTRACT AUDIT LISTING'.
001220
001230 01  WS-DETAIL-LINE.
001240     05  FILLER                  PIC X(08) VALUE 'CONTRACT'.
001250     05  WD-NUMBER               PIC X(12).
001260     05  FILLER                  PIC X(03) VALUE SPACES.
001270     05  FILLER                  PIC X(04) VALUE 'SUP='.
001280     05  WD-SUPPLIER-ID          PIC ZZZZZZZZ9.
001290     05  FILLER                  PIC X(02) VALUE SPACES.
001300     05  FILLER                  PIC X(05) VALUE 'FLAG='.
001310     05  WD-ACTIVE-FLAG          PIC X(01).
001320     05  FILLER                  PIC X(02) VALUE SPACES.
001330     05  FILLER                  PIC X(08) VALUE 'ENGINE= '.
001340     05  WD-ENGINE-ACTIVE        PIC X(01).
001350     05  FILLER                  PIC X(02) VALUE SPACES.
001360     05  FILLER                  PIC X(08) VALUE 'PICK=   '.
001370     05  WD-SELECTED-NUMBER      PIC X(12).
001380     05  FILLER                  PIC X(02) VALUE SPACES.
001390     05  FILLER                  PIC X(10) VALUE SPACES.
001400
001410******************************************************************
001420 PROCEDURE DIVISION.
001430******************************************************************
001440
001450 000-MAIN.
001460     ACCEPT CURRENT-DATE FROM DATE.
001470     PERFORM 150-EXPAND-RUN-DATE.
001480     DISPLAY WS-HEADING-1.
001490     PERFORM 700-OPEN-FILES THRU 700-EXIT.                       CL*05
001500     PERFORM 710-READ-CONTRACT-FILE.
001510     PERFORM 100-PROCESS-ONE-CONTRACT
001520         UNTIL WS-CTR-EOF = 'Y'.
001530     PERFORM 850-WRITE-RUN-TOTALS.
001540     PERFORM 790-CLOSE-FILES.
001550     GOBACK.
001560
001570*    150-EXPAND-RUN-DATE -- SAME WINDOWING RULE AS ORDSTAT.       CL*02   
001580 150-EXPAND-RUN-DATE.                                             CL*02   
001590     IF CURRENT-YEAR < 50                                         CL*02   
001600         MOVE 20 TO WS-CENTURY                                    CL*02   
001610     ELSE                                                         CL*02   
001620         MOVE 19 TO WS-CENTURY                                    CL*02   
001630     END-IF.                                                      CL*02   
001640     MOVE WS-CENTURY    TO WS-RUN-FULL-CCYY (1:2).                CL*02   
001650     MOVE CURRENT-YEAR  TO WS-RUN-FULL-CCYY (3:2).                CL*02   
001660     MOVE CURRENT-MONTH TO WS-RUN-FULL-MM.                        CL*02   
001670     MOVE CURRENT-DAY   TO WS-RUN-FULL-DD.                        CL*02   
001680
001690*    100-PROCESS-ONE-CONTRACT -- ONE DETAIL LINE PER CONTRACT ON
001700*    FILE.  THE SELECTION ENGINE IS ASKED ABOUT THIS CONTRACT'S
001710*    OWN SUPPLIER AT ITS OWN MINIMUM QUANTITY -- THAT IS THE
001720*    SMALLEST ORDER THE CONTRACT ITSELF CLAIMS TO COVER.
001730 100-PROCESS-ONE-CONTRACT.
001740     ADD 1 TO WS-CTR-SCANNED.
001750     MOVE WS-CTR-SCANNED TO WS-SCANNED-DIAG-N.
001760     CALL 'CTRSEL' USING CTR-SUPPLIER-ID
001770                          CTR-MIN-QTY
001780                          WS-SEL-RESULT-NUMBER
001785                          WS-SEL-FOUND-SW              CL*06
001790                          WS-RUN-DATE-FULL.                CL*06
001800     CALL 'CTRACTV' USING CTR-RECORD
001810                           WS-RUN-DATE-FULL
001820                           WS-ACTV-RESULT-SW.
001830     IF CTR-ACTIVE-FLAG = 'Y'
001840         ADD 1 TO WS-CTR-FLAGGED-ACTIVE
001845         MOVE WS-CTR-FLAGGED-ACTIVE TO WS-FLAGGED-DIAG-N
001850     END-IF.
001860     IF WS-ACTV-CONTRACT-ACTIVE
001870         ADD 1 TO WS-CTR-ENGINE-ACTIVE
001880     END-IF.
001890     IF (CTR-ACTIVE-FLAG = 'Y') AND (NOT WS-ACTV-CONTRACT-ACTIVE) CL*04   
001900         OR (CTR-ACTIVE-FLAG NOT = 'Y') AND                       CL*04   
001910             WS-ACTV-CONTRACT-ACTIVE                              CL*04   
001920         ADD 1 TO WS-CTR-DISAGREED                                CL*04   
001930         MOVE WS-CTR-DISAGREED TO WS-DISAGREED-DIAG-N             CL*04   
001940     END-IF.                                                      CL*04   
001950     PERFORM 300-WRITE-DETAIL-LINE.
001960     PERFORM 710-READ-CONTRACT-FILE.
001970
001980 300-WRITE-DETAIL-LINE.
001990     MOVE CTR-NUMBER        TO WD-NUMBER.
002000     MOVE CTR-SUPPLIER-ID   TO WD-SUPPLIER-ID.
002010     MOVE CTR-ACTIVE-FLAG   TO WD-ACTIVE-FLAG.
002020     IF WS-ACTV-CONTRACT-ACTIVE
002030         MOVE 'Y' TO WD-ENGINE-ACTIVE
002040     ELSE
002050         MOVE 'N' TO WD-ENGINE-ACTIVE
002060     END-IF.
002070     IF WS-SEL-CONTRACT-FOUND
002080         MOVE WS-SEL-RESULT-NUMBER TO WD-SELECTED-NUMBER
002090     ELSE
002100         MOVE 'NO CONTRACT ' TO WD-SELECTED-NUMBER
002110     END-IF.
002120     DISPLAY WS-DETAIL-LINE.
002130
002140*    700-OPEN-FILES -- ENH-1970 (10/03/05): RECAST AS A           CL*05
002142*    PERFORM...THRU RANGE -- AN OPEN FAILURE NOW GOES TO           CL*05
002144*    700-EXIT DIRECTLY INSTEAD OF FALLING THROUGH INTO THE         CL*05
002146*    READ/PROCESS LOOP WITH A DEAD FILE.                           CL*05
002148 700-OPEN-FILES.
002150     OPEN INPUT CONTRACT-FILE.
002160     IF WS-CTRFILE-STATUS NOT = '00'
002170         DISPLAY 'CTRRPT - ERROR OPENING CTRFILE. RC: '
002180             WS-CTRFILE-STATUS
002190         MOVE 16 TO RETURN-CODE
002200         MOVE 'Y' TO WS-CTR-EOF
002205         GO TO 700-EXIT.                                          CL*05
002212 700-EXIT.                                                         CL*05
002214     EXIT.                                                        CL*05
002220
002230 710-READ-CONTRACT-FILE.
002240     READ CONTRACT-FILE
002250         AT END MOVE 'Y' TO WS-CTR-EOF.
002260     EVALUATE WS-CTRFILE-STATUS
002270         WHEN '00'
002280             CONTINUE
002290         WHEN '10'
002300             MOVE 'Y' TO WS-CTR-EOF
002310         WHEN OTHER
002320             DISPLAY 'CTRRPT - ERROR READING CTRFILE. RC: '
002330                 WS-CTRFILE-STATUS
002340             MOVE 'Y' TO WS-CTR-EOF
002350     END-EVALUATE.
002360
002370 790-CLOSE-FILES.
002380     CLOSE CONTRACT-FILE.
002390
002400*    850-WRITE-RUN-TOTALS -- ENH-1940 (05/06/01): DISAGREEMENT    CL*04   
002410*    COUNT ADDED SO PURCHASING DOES NOT HAVE TO COUNT THE         CL*04   
002420*    LISTING BY HAND.                                             CL*04   
002430 850-WRITE-RUN-TOTALS.                                            CL*04   
002440     DISPLAY 'CTRRPT - CONTRACTS SCANNED:      ' WS-CTR-SCANNED.  CL*04   
002450     DISPLAY 'CTRRPT - FLAGGED ACTIVE:          '                 CL*04   
002460         WS-CTR-FLAGGED-ACTIVE.                                   CL*04   
002470     DISPLAY 'CTRRPT - ENGINE SAYS ACTIVE:      '                 CL*04   
002480         WS-CTR-ENGINE-ACTIVE.                                    CL*04   
002490     DISPLAY 'CTRRPT - FLAG/ENGINE DISAGREED:   '                 CL*04   
002500         WS-CTR-DISAGREED.                                        CL*04   
002510




