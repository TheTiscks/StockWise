000100******************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MERIDIAN WAREHOUSE SYSTEMS
000120* ALL RIGHTS RESERVED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150******************************************************************
000160 PROGRAM-ID.  CTRACTV.
000170 AUTHOR.      ROBERT L HAGEMAN.
000180 INSTALLATION. MERIDIAN WAREHOUSE SYSTEMS - DISTRIBUTION CTR.
000190 DATE-WRITTEN. 02/11/89.
000200 DATE-COMPILED.
000210 SECURITY.    NON-CONFIDENTIAL.
000220*REMARKS.
000230*    CALLED SUBROUTINE.  STATELESS.  GIVEN ONE CONTRACT RECORD
000240*    AND THE RUN DATE, TELLS THE CALLER WHETHER THE CONTRACT IS
000250*    CURRENTLY ACTIVE -- THE ACTIVE FLAG MUST BE SET TO Y AND
000260*    THE RUN DATE MUST FALL ON OR BETWEEN THE CONTRACT'S START
000270*    AND END DATES, INCLUSIVE.  NOTHING IS RETAINED BETWEEN
000280*    CALLS.
000290*
000300*    CALLED BY.  CTRSEL (CONTRACT SELECTION), CTRRPT (CONTRACT
000310*    AUDIT REPORT).
000320******************************************************************
000330*                     C H A N G E   L O G
000340******************************************************************
000350* DATE      BY   REQUEST/TKT   DESCRIPTION
000360* --------  ---  ------------  ---------------------------------
000370* 02/11/89  RLH  INIT-0589     ORIGINAL PROGRAM.
000380* 07/19/91  DJP  PRB-1590      END-DATE TEST WAS EXCLUSIVE --
000390*                              A CONTRACT EXPIRING ON THE RUN
000400*                              DATE WAS BEING TREATED AS ALREADY
000410*                              LAPSED. WINDOW IS NOW INCLUSIVE ON
000420*                              BOTH ENDS.
000430* 09/22/98  TWC  Y2K-0005      YEAR 2000 REVIEW -- DATES ARE
000440*                              ALREADY CARRIED WITH A FULL
000450*                              4-DIGIT CENTURY IN CTR-START-X
000460*                              AND CTR-END-X. NO CHANGE NEEDED
000470*                              HERE.
000480* 03/02/99  TWC  Y2K-0005      Y2K SIGN-OFF RECORDED. CLOSED.
000490******************************************************************
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-390.
000540 OBJECT-COMPUTER. IBM-390.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600
000610*    DIAGNOSTIC SNAPSHOT -- SEE STKREPL FOR THE CONVENTION.
000620 01  WS-SUPPLIER-DIAG             PIC X(04).
000630 01  WS-SUPPLIER-DIAG-N REDEFINES WS-SUPPLIER-DIAG
000640                                  PIC S9(9) COMP-3.
000650 01  WS-TERMS-PRICE-DIAG          PIC X(06).
000660 01  WS-TERMS-PRICE-DIAG-N REDEFINES WS-TERMS-PRICE-DIAG
000670                                  PIC S9(9)V9(2) COMP-3.
000680
000690 LINKAGE SECTION.
000700
000710 01  LK-CONTRACT-RECORD.
000720     05  LK-CTR-NUMBER           PIC X(12).
000730     05  LK-CTR-SUPPLIER-ID      PIC S9(9).
000740     05  LK-CTR-START-DATE       PIC X(08).
000750     05  LK-CTR-START-X REDEFINES LK-CTR-START-DATE.
000760         10  LK-CTR-START-CCYY   PIC 9(04).
000770         10  LK-CTR-START-MM     PIC 9(02).
000780         10  LK-CTR-START-DD     PIC 9(02).
000790     05  LK-CTR-END-DATE         PIC X(08).
000800     05  LK-CTR-END-X REDEFINES LK-CTR-END-DATE.
000810         10  LK-CTR-END-CCYY     PIC 9(04).
000820         10  LK-CTR-END-MM       PIC 9(02).
000830         10  LK-CTR-END-DD       PIC 9(02).
000840     05  LK-CTR-TERMS-PRICE      PIC S9(9)V9(2) COMP-3.
000850     05  LK-CTR-MIN-QTY          PIC S9(7).
000860     05  LK-CTR-MAX-QTY          PIC S9(7).
000870     05  LK-CTR-STATUS           PIC X(08).
000880     05  LK-CTR-ACTIVE-FLAG      PIC X(01).
000890
000900 01  LK-RUN-DATE.
000910     05  LK-RUN-CCYY             PIC 9(04).
000920     05  LK-RUN-MM               PIC 9(02).
000930     05  LK-RUN-DD               PIC 9(02).
000940
000950 01  LK-CURRENTLY-ACTIVE-SW      PIC X(01).
000960     88  LK-CONTRACT-IS-ACTIVE          VALUE 'Y'.
000970
000980******************************************************************
000990 PROCEDURE DIVISION USING LK-CONTRACT-RECORD
001000                           LK-RUN-DATE
001010                           LK-CURRENTLY-ACTIVE-SW.
001020******************************************************************
001030
001040 000-ENTRY.
001050     MOVE LK-CTR-SUPPLIER-ID TO WS-SUPPLIER-DIAG-N.
001060     MOVE LK-CTR-TERMS-PRICE TO WS-TERMS-PRICE-DIAG-N.
001070     MOVE 'N' TO LK-CURRENTLY-ACTIVE-SW.
001080     PERFORM 100-TEST-ACTIVITY-WINDOW THRU 100-EXIT.              CL*03
001090     GOBACK.
001100
001110*    100-TEST-ACTIVITY-WINDOW -- PRB-1590 (07/19/91): BOTH ENDS   CL*02
001115*    OF THE WINDOW ARE INCLUSIVE.  ENH-2040 (10/03/05): RECAST    CL*03
001117*    AS A PERFORM...THRU RANGE -- THE FLAG AND BOTH DATE EDGES    CL*03
001119*    ARE NOW TESTED ONE AT A TIME, EACH FAILURE GOING TO          CL*03
001121*    100-EXIT WITHOUT SETTING THE ACTIVE SWITCH.                  CL*03
001130 100-TEST-ACTIVITY-WINDOW.
001140     IF LK-CTR-ACTIVE-FLAG NOT = 'Y'                               CL*03
001150         GO TO 100-EXIT.                                           CL*03
001160     IF LK-RUN-DATE < LK-CTR-START-X                                CL*03
001170         GO TO 100-EXIT.                                           CL*03
001180     IF LK-RUN-DATE > LK-CTR-END-X                                  CL*03
001190         GO TO 100-EXIT.                                           CL*03
001195     MOVE 'Y' TO LK-CURRENTLY-ACTIVE-SW.                            CL*03
001198 100-EXIT.                                                          CL*03
001199     EXIT.                                                         CL*03
001210

