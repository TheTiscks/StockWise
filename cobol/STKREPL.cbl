000100******************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MERIDIAN WAREHOUSE SYSTEMS
000120* ALL RIGHTS RESERVED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150******************************************************************
000160 PROGRAM-ID.  STKREPL.
000170 AUTHOR.      R L HAGEMAN.
000180 INSTALLATION. MERIDIAN WAREHOUSE SYSTEMS - DISTRIBUTION CTR.
000190 DATE-WRITTEN. 03/12/86.
000200 DATE-COMPILED.
000210 SECURITY.    NON-CONFIDENTIAL.
000220*REMARKS.
000230*    READS THE INVENTORY MASTER SEQUENTIALLY AND FLAGS EVERY
000240*    ITEM WHOSE ON-HAND QUANTITY HAS FALLEN BELOW ITS REORDER
000250*    THRESHOLD.  FOR EACH LOW-STOCK ITEM THE REQUIRED ORDER
000260*    QUANTITY IS OBTAINED FROM SUBROUTINE STKRQTY (SAFETY STOCK
000270*    OVER PREDICTED DEMAND, LESS WHAT IS ALREADY ON HAND) AND A
000280*    REPLENISHMENT RECOMMENDATION RECORD IS WRITTEN.
000290*
000300*    INPUT.   INVENTORY MASTER FILE (INVFILE), SORTED ASCENDING
000310*             ON PRODUCT-ID.
000320*    OUTPUT.  REPLENISHMENT RECOMMENDATION FILE (RPLFILE) -- DETAIL
000330*             RECORDS FOLLOWED BY ONE TRAILER RECORD CARRYING THE
000340*             RUN-CONTROL TOTALS (SCAN COUNT, LOW STOCK COUNT,
000341*             REPLENISHED COUNT, TOTAL QTY ORDERED).
000350*
000360*    CALLS.   STKRQTY  (REQUIRED-QTY CALCULATION SUBROUTINE).
000370******************************************************************
000380*                     C H A N G E   L O G
000390******************************************************************
000400* DATE      BY   REQUEST/TKT   DESCRIPTION
000410* --------  ---  ------------  ---------------------------------
000420* 03/12/86  RLH  INIT-0441     ORIGINAL PROGRAM.
000430* 07/02/86  RLH  INIT-0441     ADDED RUN-CONTROL REPORT TOTALS.
000440* 11/18/87  DJP  PRB-1102      CORRECTED LOW-STOCK TEST -- WAS
000450*                              COMPARING TO MIN-THRESHOLD + 1.
000460* 02/09/89  DJP  ENH-1339      DEMAND-PREDICTION FALLBACK OF
000470*                              10.00 MOVED INTO STKRQTY SO ALL
000480*                              CALLERS SHARE ONE RULE.
000490* 06/30/91  KMS  PRB-1577      FILE STATUS CHECKS ADDED ON OPEN
000500*                              AND WRITE -- SILENT ABEND ON FULL
000510*                              DASD PACK REPORTED BY 2ND SHIFT.
000520* 04/14/93  KMS  ENH-1684      ROUNDING ON SAFETY STOCK CHANGED
000530*                              TO AWAY-FROM-ZERO TO MATCH THE
000540*                              PLANNING SYSTEM'S CEILING RULE.
000550* 01/05/96  TWC  ENH-1950      ADDED DIAGNOSTIC REDEFINES FOR
000560*                              ABEND ANALYSIS PER DEBUGGING LAB
000570*                              STANDARD (SEE SAM3ABND CONVENTION)
000580* 09/22/98  TWC  Y2K-0005      YEAR 2000 REVIEW -- PROGRAM CARRIES
000590*                              NO 2-DIGIT YEAR FIELDS OF ITS OWN.
000600*                              CURRENT-DATE FROM ACCEPT STATEMENT
000610*                              IS DISPLAY-ONLY.  NO CODE CHANGE.
000620* 03/02/99  TWC  Y2K-0005      Y2K SIGN-OFF RECORDED. CLOSED.
000630* 08/11/01  BDN  ENH-2218      RUN-CONTROL REPORT NOW SHOWS TOTAL
000640*                              REQUIRED QTY ACROSS ALL ITEMS.
000650* 05/19/04  BDN  PRB-2390      ITEMS-SCANNED WAS NOT INCREMENTED
000660*                              WHEN AN ITEM WAS NOT LOW STOCK.
000662* 08/22/05  BDN  ENH-1862      RPLREC PICKED UP RUN-DATE,
000664*                              GENERATED-BY AND PRIORITY-CODE.
000666*                              130-WRITE-REPLENISHMENT NOW
000668*                              STAMPS ALL THREE INSTEAD OF
000669*                              LETTING THEM DEFAULT TO SPACES.
000671* 10/03/05  BDN  PRB-2471      700-OPEN-FILES WAS CHECKING ONLY
000672*                              THE INVENTORY FILE'S OPEN STATUS --
000673*                              A BAD RPLFILE OR REPORT-FILE OPEN
000674*                              WENT UNNOTICED UNTIL THE FIRST
000675*                              WRITE ABENDED.  EACH FILE'S STATUS
000676*                              IS NOW CHECKED IN TURN, WITH A
000677*                              GO TO OUT OF THE RANGE AS SOON AS
000678*                              ONE FAILS.
000679* 10/05/05  BDN  PRB-2495      DROPPED THE SEPARATE RUN-CONTROL
000681*                              REPORT (RPLRPT) -- PURCHASING ASKED
000683*                              FOR THE FOUR TOTALS AS A TRAILER
000685*                              RECORD ON RPLFILE ITSELF, NOT A
000687*                              SEPARATE PRINT DATASET.
000689*                              850-WRITE-RUN-TOTALS NOW WRITES ONE
000691*                              RPL-TRAILER RECORD, KEYED ALL 9S,
000692*                              AFTER THE LAST DETAIL RECORD.
000694* 10/07/05  BDN  PRB-2499      120-CALL-REQUIRED-QTY'S BANNER SAID
000696*                              ORDER AUTO-CONFIRM AND INVENTORY
000698*                              ADJUSTMENT SHARED STKRQTY'S ROUNDING
000700*                              RULE -- NEITHER ONE CALLS STKRQTY.
000702*                              WORDING CORRECTED.
000704******************************************************************
000706
000708 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000712 SOURCE-COMPUTER. IBM-390.
000714 OBJECT-COMPUTER. IBM-390.
000716 SPECIAL-NAMES.
000718     C01 IS TOP-OF-FORM.
000720
000722 INPUT-OUTPUT SECTION.
000724 FILE-CONTROL.
000726
000728     SELECT INVENTORY-FILE ASSIGN TO INVFILE
000730         ACCESS IS SEQUENTIAL
000732         FILE STATUS IS WS-INVFILE-STATUS.
000734
000736     SELECT REPLENISHMENT-FILE ASSIGN TO RPLFILE
000738         ACCESS IS SEQUENTIAL
000740         FILE STATUS IS WS-RPLFILE-STATUS.
000742
000744 DATA DIVISION.
000746 FILE SECTION.
000748
000750 FD  INVENTORY-FILE
000752     RECORDING MODE IS F.
000754 COPY INVREC.
000756
000758 FD  REPLENISHMENT-FILE
000760     RECORDING MODE IS F.
000762 COPY RPLREC.
000764
000766******************************************************************
000768 WORKING-STORAGE SECTION.
000770******************************************************************
000772 01  SYSTEM-DATE-AND-TIME.
000774     05  CURRENT-DATE.
000776         10  CURRENT-YEAR        PIC 9(2).
000778         10  CURRENT-MONTH       PIC 9(2).
000780         10  CURRENT-DAY         PIC 9(2).
000782     05  CURRENT-TIME.
000784         10  CURRENT-HOUR        PIC 9(2).
000786         10  CURRENT-MINUTE      PIC 9(2).
000788         10  CURRENT-SECOND      PIC 9(2).
000790         10  CURRENT-HNDSEC      PIC 9(2).
000792
000794 01  WS-FIELDS.
000796     05  WS-INVFILE-STATUS       PIC X(2)  VALUE SPACES.
000798     05  WS-RPLFILE-STATUS       PIC X(2)  VALUE SPACES.
000800     05  WS-INV-EOF              PIC X     VALUE 'N'.
000802
000804 77  WS-ITEMS-SCANNED            PIC S9(7) COMP VALUE 0.
000806 77  WS-ITEMS-LOW-STOCK          PIC S9(7) COMP VALUE 0.
000808 77  WS-ITEMS-REPLENISHED        PIC S9(7) COMP VALUE 0.
000810 77  WS-TOTAL-REQUIRED-QTY       PIC S9(9) COMP VALUE 0.
000812 77  WS-REQUIRED-QTY             PIC S9(7) COMP VALUE 0.
000814
000816*    DIAGNOSTIC SNAPSHOT FIELDS -- CARRIED FORWARD FROM THE       CL*05   
000818*    DEBUGGING LAB ABEND-TEST CONVENTION.  THESE HOLD A COPY OF   CL*05   
000820*    THE KEY WORK FIELDS AT THE POINT OF THE LAST WRITE SO THAT   CL*05   
000822*    AN ABEND DUMP SHOWS WHAT WAS BEING PROCESSED.                CL*05   
000824 01  WS-PRODUCT-ID-DIAG          PIC X(10).                       CL*05   
000826 01  WS-SAFETY-STOCK-DIAG        PIC X(04).                       CL*05   
000828 01  WS-SAFETY-STOCK-DIAG-N REDEFINES WS-SAFETY-STOCK-DIAG        CL*05   
000830                                 PIC S9(7) COMP-3.                CL*05   
000832 01  WS-REQUIRED-QTY-DIAG        PIC X(04).                       CL*05   
000834 01  WS-REQUIRED-QTY-DIAG-N REDEFINES WS-REQUIRED-QTY-DIAG        CL*05   
000836                                 PIC S9(7) COMP-3.                CL*05   
000838 01  WS-ITEMS-SCANNED-DIAG       PIC X(04).                       CL*05   
000840 01  WS-ITEMS-SCANNED-DIAG-N REDEFINES WS-ITEMS-SCANNED-DIAG      CL*05   
000842                                 PIC S9(7) COMP-3.                CL*05   
000844
000846******************************************************************
000848 PROCEDURE DIVISION.
000850******************************************************************
000852
000854 000-MAIN.
000856     ACCEPT CURRENT-DATE FROM DATE.
000858     ACCEPT CURRENT-TIME FROM TIME.
000860     DISPLAY 'STKREPL STARTED DATE = ' CURRENT-MONTH '/'
000862         CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
000864
000866     PERFORM 700-OPEN-FILES THRU 700-EXIT.                          CL*09
000868     PERFORM 710-READ-INVENTORY-FILE.
000870     PERFORM 100-PROCESS-INVENTORY
000872         UNTIL WS-INV-EOF = 'Y'.
000874
000876     PERFORM 850-WRITE-RUN-TOTALS.
000878     PERFORM 790-CLOSE-FILES.
000880
000882     GOBACK.
000884
000886*    100-PROCESS-INVENTORY -- ONE PASS PER INVENTORY RECORD.
000888 100-PROCESS-INVENTORY.
000890     ADD +1 TO WS-ITEMS-SCANNED.                                  CL*07   
000892     MOVE WS-ITEMS-SCANNED TO WS-ITEMS-SCANNED-DIAG-N.             CL*05  
000894     MOVE INV-PRODUCT-ID TO WS-PRODUCT-ID-DIAG.
000896     PERFORM 110-SELECT-LOW-STOCK.
000898     PERFORM 710-READ-INVENTORY-FILE.
000900
000902*    110-SELECT-LOW-STOCK -- LOW STOCK WHEN ON-HAND IS BELOW THE
000904*    REORDER THRESHOLD.  PRB-1102 (11/18/87): THIS MUST BE A      CL*02   
000906*    STRICT "<" TEST, NOT "<=".                                   CL*02   
000908 110-SELECT-LOW-STOCK.                                            CL*02   
000910     IF INV-ON-HAND-QTY < INV-MIN-THRESHOLD                       CL*02   
000912         ADD +1 TO WS-ITEMS-LOW-STOCK
000914         PERFORM 120-CALL-REQUIRED-QTY
000916         IF WS-REQUIRED-QTY > +0
000918             PERFORM 130-WRITE-REPLENISHMENT
000920         END-IF
000922     END-IF.
000924
000926*    120-CALL-REQUIRED-QTY -- SAFETY STOCK AND REQUIRED QTY ARE   CL*03
000928*    COMPUTED IN STKRQTY, THE SAME ROUNDING RULE THIS ENGINE HAS  CL*03
000930*    USED SINCE THE ORIGINAL PROGRAM.                             CL*11
000932 120-CALL-REQUIRED-QTY.                                           CL*03
000934     CALL 'STKRQTY' USING INV-DEMAND-PRED                         CL*03   
000936                           INV-ON-HAND-QTY                        CL*03   
000938                           WS-REQUIRED-QTY.                       CL*03   
000940     MOVE WS-REQUIRED-QTY TO WS-REQUIRED-QTY-DIAG-N.              CL*03   
000942
000944 130-WRITE-REPLENISHMENT.
000946     MOVE SPACES           TO RPL-RECORD.
000948     MOVE INV-PRODUCT-ID   TO RPL-PRODUCT-ID.
000950     MOVE INV-PRODUCT-NAME TO RPL-PRODUCT-NAME.
000952     MOVE WS-REQUIRED-QTY  TO RPL-REQUIRED-QTY.
000954     MOVE 'AUTO'           TO RPL-ORDER-TYPE.
000956     MOVE CURRENT-MONTH    TO RPL-RUN-DATE (1:2).               CL*08
000958     MOVE CURRENT-DAY      TO RPL-RUN-DATE (3:2).               CL*08
000960     MOVE CURRENT-YEAR     TO RPL-RUN-DATE (5:2).               CL*08
000962     MOVE 'STKREPL '       TO RPL-GENERATED-BY.                 CL*08
000964     MOVE 'N'              TO RPL-PRIORITY-CODE.                CL*08
000966     WRITE RPL-RECORD.
000968     IF WS-RPLFILE-STATUS NOT = '00'                              CL*04   
000970         DISPLAY 'STKREPL - ERROR WRITING RPLFILE. RC: '          CL*04   
000972             WS-RPLFILE-STATUS                                    CL*04   
000974         MOVE 16 TO RETURN-CODE                                   CL*04   
000976     END-IF.                                                      CL*04   
000978     ADD +1 TO WS-ITEMS-REPLENISHED.
000980     ADD WS-REQUIRED-QTY TO WS-TOTAL-REQUIRED-QTY.
000982
000984 700-OPEN-FILES.                                                  CL*04
000986     OPEN INPUT  INVENTORY-FILE                                   CL*04
000988          OUTPUT REPLENISHMENT-FILE.                              CL*10
000990     IF WS-INVFILE-STATUS NOT = '00'                              CL*04
000992         DISPLAY 'STKREPL - ERROR OPENING INVFILE. RC: '          CL*04
000994             WS-INVFILE-STATUS                                    CL*04
000996         MOVE 16 TO RETURN-CODE                                   CL*04
000998         MOVE 'Y' TO WS-INV-EOF                                   CL*04
001000         GO TO 700-EXIT.                                          CL*09
001002     IF WS-RPLFILE-STATUS NOT = '00'                               CL*09
001004         DISPLAY 'STKREPL - ERROR OPENING RPLFILE. RC: '           CL*09
001006             WS-RPLFILE-STATUS                                     CL*09
001008         MOVE 16 TO RETURN-CODE                                    CL*09
001010         MOVE 'Y' TO WS-INV-EOF.                                   CL*09
001012 700-EXIT.                                                         CL*09
001014     EXIT.                                                         CL*09
001016
001018 710-READ-INVENTORY-FILE.
001020     READ INVENTORY-FILE
001022         AT END MOVE 'Y' TO WS-INV-EOF.
001024     EVALUATE WS-INVFILE-STATUS
001026         WHEN '00'
001028             CONTINUE
001030         WHEN '10'
001032             MOVE 'Y' TO WS-INV-EOF
001034         WHEN OTHER
001036             DISPLAY 'STKREPL - ERROR READING INVFILE. RC: '
001038                 WS-INVFILE-STATUS
001040             MOVE 'Y' TO WS-INV-EOF
001042     END-EVALUATE.
001044
001046 790-CLOSE-FILES.
001048     CLOSE INVENTORY-FILE.
001050     CLOSE REPLENISHMENT-FILE.
001052
001054*    850-WRITE-RUN-TOTALS -- PRB-2495 (10/05/05): THE RUN-CONTROL   CL*10
001056*    TOTALS NO LONGER GO TO A SEPARATE PRINT FILE.  THEY ARE        CL*10
001058*    WRITTEN AS ONE TRAILER RECORD ONTO RPLFILE ITSELF, KEYED ALL   CL*10
001060*    9S, AFTER THE LAST DETAIL RECORD -- SEE RPLREC FOR THE         CL*10
001062*    RPL-TRAILER LAYOUT.                                            CL*10
001064 850-WRITE-RUN-TOTALS.                                              CL*10
001066     MOVE SPACES                  TO RPL-RECORD.                   CL*10
001068     MOVE ALL '9'                  TO RPL-TR-KEY.                  CL*10
001070     MOVE WS-ITEMS-SCANNED         TO RPL-TR-ITEMS-SCANNED.        CL*10
001072     MOVE WS-ITEMS-LOW-STOCK       TO RPL-TR-ITEMS-LOW-STOCK.      CL*10
001074     MOVE WS-ITEMS-REPLENISHED     TO RPL-TR-ITEMS-REPLENISHED.    CL*10
001076     MOVE WS-TOTAL-REQUIRED-QTY    TO RPL-TR-TOTAL-REQ-QTY.        CL*10
001078     WRITE RPL-RECORD.                                             CL*10
001080     IF WS-RPLFILE-STATUS NOT = '00'                               CL*10
001082         DISPLAY 'STKREPL - ERROR WRITING RPLFILE TRAILER. RC: '   CL*10
001084             WS-RPLFILE-STATUS                                     CL*10
001086         MOVE 16 TO RETURN-CODE                                    CL*10
001088     END-IF.                                                       CL*10
001090
001092
001094
001096
001098
001100
001102
001104
001106
001108
