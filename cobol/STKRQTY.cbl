000100******************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MERIDIAN WAREHOUSE SYSTEMS
000120* ALL RIGHTS RESERVED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150******************************************************************
000160 PROGRAM-ID.  STKRQTY.
000170 AUTHOR.      R L HAGEMAN.
000180 INSTALLATION. MERIDIAN WAREHOUSE SYSTEMS - DISTRIBUTION CTR.
000190 DATE-WRITTEN. 03/12/86.
000200 DATE-COMPILED.
000210 SECURITY.    NON-CONFIDENTIAL.
000220*REMARKS.
000230*    CALLED SUBROUTINE.  GIVEN A PREDICTED DEMAND FIGURE AND THE
000240*    CURRENT ON-HAND QUANTITY FOR ONE PRODUCT, RETURNS THE
000250*    QUANTITY THAT SHOULD BE ORDERED.  SAFETY STOCK IS A 20%
000260*    BUFFER OVER PREDICTED DEMAND, ROUNDED UP (AWAY FROM ZERO)
000270*    TO THE NEXT WHOLE UNIT; REQUIRED QTY IS SAFETY STOCK LESS
000280*    ON-HAND, NEVER LESS THAN ZERO.
000290*
000300*    CALLED BY.  STKREPL (REPLENISHMENT ENGINE).
000320******************************************************************
000330*                     C H A N G E   L O G
000340******************************************************************
000350* DATE      BY   REQUEST/TKT   DESCRIPTION
000360* --------  ---  ------------  ---------------------------------
000370* 03/12/86  RLH  INIT-0441     ORIGINAL PROGRAM.
000380* 02/09/89  DJP  ENH-1339      FALLBACK PREDICTION OF 10.00 MOVED
000390*                              HERE FROM STKREPL SO EVERY CALLER
000400*                              APPLIES THE SAME RULE.
000410* 04/14/93  KMS  ENH-1684      ROUNDING CHANGED FROM NEAREST TO
000420*                              AWAY-FROM-ZERO -- MATCHES PLANNING
000430*                              SYSTEM'S CEILING FUNCTION EXACTLY.
000440*                              PRIOR LOGIC UNDER-ORDERED WHENEVER
000450*                              THE FRACTIONAL PART WAS .50 EXACT.
000460* 09/22/98  TWC  Y2K-0005      YEAR 2000 REVIEW -- NO DATE FIELDS
000470*                              IN THIS SUBROUTINE. NO CHANGE.
000480* 03/02/99  TWC  Y2K-0005      Y2K SIGN-OFF RECORDED. CLOSED.
000490* 05/19/04  BDN  PRB-2390      LK-REQUIRED-QTY WAS NOT RESET TO
000500*                              ZERO BEFORE COMPUTE -- CARRIED A
000510*                              STALE VALUE IN FROM THE CALLER ON
000520*                              A NEGATIVE RESULT.
000522* 10/03/05  BDN  ENH-2030      300-COMPUTE-REQUIRED-QTY RECAST
000524*                              AS A PERFORM...THRU RANGE WITH A
000525*                              GO TO PAST THE ZERO-FLOOR STEP
000526*                              WHEN THE RAW RESULT IS ALREADY
000527*                              NON-NEGATIVE.
000528* 10/07/05  BDN  PRB-2499      DROPPED THE STKADJC "CALLED BY"
000530*                              LINE ABOVE -- INVENTORY ADJUSTMENT
000531*                              NEVER CALLS THIS SUBROUTINE, IT
000532*                              APPLIES DELTA-QTY DIRECTLY.  LEFT
000533*                              OVER FROM AN EARLIER DESIGN THAT
000534*                              WAS NEVER BUILT.
000535******************************************************************
000536
000544 ENVIRONMENT DIVISION.
000546 CONFIGURATION SECTION.
000548 SOURCE-COMPUTER. IBM-390.
000550 OBJECT-COMPUTER. IBM-390.
000552 SPECIAL-NAMES.
000554     C01 IS TOP-OF-FORM.
000556
000558 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000562
000564 77  WS-DEMAND-PRED-WORK    PIC S9(5)V9(2) COMP-3 VALUE 0.
000566 77  WS-SAFETY-STOCK        PIC S9(7)      COMP   VALUE 0.
000568
000570*    DIAGNOSTIC SNAPSHOT -- SEE STKREPL FOR THE CONVENTION.
000572 01  WS-SAFETY-STOCK-DIAG        PIC X(04).
000574 01  WS-SAFETY-STOCK-DIAG-N REDEFINES WS-SAFETY-STOCK-DIAG
000576                                 PIC S9(7) COMP-3.
000578 01  WS-DEMAND-PRED-DIAG         PIC X(04).
000580 01  WS-DEMAND-PRED-DIAG-N REDEFINES WS-DEMAND-PRED-DIAG
000582                                 PIC S9(5)V9(2) COMP-3.
000584 01  WS-FALLBACK-FLAG            PIC X(01) VALUE 'N'.
000586 01  WS-FALLBACK-FLAG-N REDEFINES WS-FALLBACK-FLAG PIC 9(01).
000588
000590 LINKAGE SECTION.
000592
000594 01  LK-DEMAND-PRED         PIC S9(5)V9(2) COMP-3.
000596 01  LK-ON-HAND-QTY         PIC S9(7).
000598 01  LK-REQUIRED-QTY        PIC S9(7).
000600
000602******************************************************************
000604 PROCEDURE DIVISION USING LK-DEMAND-PRED
000606                           LK-ON-HAND-QTY
000608                           LK-REQUIRED-QTY.
000610******************************************************************
000612
000614 000-MAIN.
000616     MOVE +0 TO LK-REQUIRED-QTY.                                  CL*04   
000618     PERFORM 100-APPLY-FALLBACK.
000620     PERFORM 200-COMPUTE-SAFETY-STOCK.
000622     PERFORM 300-COMPUTE-REQUIRED-QTY THRU 300-EXIT.               CL*05
000624     MOVE WS-SAFETY-STOCK TO WS-SAFETY-STOCK-DIAG-N.
000626     GOBACK.
000628
000630*    100-APPLY-FALLBACK -- ENH-1339 (02/09/89): WHEN NO DEMAND    CL*02   
000632*    PREDICTION ARRIVED FROM THE FORECASTING FEED, USE 10.00.     CL*02   
000634 100-APPLY-FALLBACK.                                              CL*02   
000636     IF LK-DEMAND-PRED = 0                                        CL*02   
000638         MOVE 10.00 TO WS-DEMAND-PRED-WORK                        CL*02   
000640         MOVE 'Y'   TO WS-FALLBACK-FLAG                           CL*02   
000642     ELSE                                                         CL*02   
000644         MOVE LK-DEMAND-PRED TO WS-DEMAND-PRED-WORK               CL*02   
000646         MOVE 'N'   TO WS-FALLBACK-FLAG                           CL*02   
000648     END-IF.                                                      CL*02   
000650     MOVE WS-DEMAND-PRED-WORK TO WS-DEMAND-PRED-DIAG-N.           CL*02   
000652
000654*    200-COMPUTE-SAFETY-STOCK -- 20% BUFFER, ROUNDED UP.          CL*03   
000656*    ENH-1684 (04/14/93): MODE IS AWAY-FROM-ZERO, NOT NEAREST.    CL*03   
000658 200-COMPUTE-SAFETY-STOCK.                                        CL*03   
000660     COMPUTE WS-SAFETY-STOCK ROUNDED MODE IS AWAY-FROM-ZERO       CL*03   
000662         = WS-DEMAND-PRED-WORK * 1.2.                             CL*03   
000664
000666*    300-COMPUTE-REQUIRED-QTY -- NEVER LESS THAN ZERO.            CL*04   
000668*    PRB-2390 (05/19/04): LK-REQUIRED-QTY IS ZEROED IN 000-MAIN   CL*04   
000670*    BEFORE THIS PARAGRAPH RUNS.                                  CL*04   
000672 300-COMPUTE-REQUIRED-QTY.                                        CL*04
000674     COMPUTE LK-REQUIRED-QTY = WS-SAFETY-STOCK - LK-ON-HAND-QTY.  CL*04
000676     IF LK-REQUIRED-QTY >= 0                                       CL*05
000678         GO TO 300-EXIT.                                           CL*05
000680     MOVE 0 TO LK-REQUIRED-QTY.                                    CL*05
000682 300-EXIT.                                                         CL*05
000684     EXIT.                                                         CL*05
000686
000688
000690
000692
000694
