000100******************************************************************
000110*   MEMBER:  CTRREC
000120*   DESCRIPTIVE NAME = SUPPLIER CONTRACT RECORD LAYOUT
000130*
000140*   ONE RECORD PER NEGOTIATED SUPPLIER CONTRACT.  CTR-START-X AND
000150*   CTR-END-X REDEFINE THE RAW YYYYMMDD WINDOW DATES INTO
000160*   YEAR/MONTH/DAY PIECES FOR THE ACTIVITY-WINDOW TEST PERFORMED
000170*   BY CTRACTV.  CTR-MIN-QTY AND CTR-MAX-QTY BOUND THE ORDER
000180*   QUANTITIES THE CONTRACT WILL COVER -- CTR-MAX-QTY OF ZERO
000190*   MEANS NO UPPER BOUND.  THE SELECTION ENGINE (CTRSEL) BUILDS
000200*   ITS IN-MEMORY TABLE FROM THIS LAYOUT, ONE ENTRY PER SUPPLIER
000210*   CONTRACT ON FILE.
000212*
000214*   07/09/97  DJP  ENH-1960 -- ADDED NEGOTIATED-BY AND RENEWAL-
000216*             CODE.  88-LEVELS ADDED TO STATUS AND ACTIVE-FLAG
000217*             SO THE NEW CODE DOESN'T KEEP RETYPING THE LITERALS.
000218*             FIELDS INSERTED AHEAD OF THE TRAILING FILLER SO
000219*             CTRACTV'S LINKAGE COPY OF THIS LAYOUT (WHICH STOPS
000220*             AT ACTIVE-FLAG) IS NOT DISTURBED.
000221******************************************************************
000230 01  CTR-RECORD.
000240     05  CTR-NUMBER              PIC X(12).
000250     05  CTR-SUPPLIER-ID         PIC S9(9).
000260     05  CTR-START-DATE          PIC X(08).
000270     05  CTR-START-X REDEFINES CTR-START-DATE.
000280         10  CTR-START-CCYY      PIC 9(04).
000290         10  CTR-START-MM        PIC 9(02).
000300         10  CTR-START-DD        PIC 9(02).
000310     05  CTR-END-DATE            PIC X(08).
000320     05  CTR-END-X REDEFINES CTR-END-DATE.
000330         10  CTR-END-CCYY        PIC 9(04).
000340         10  CTR-END-MM          PIC 9(02).
000350         10  CTR-END-DD          PIC 9(02).
000360     05  CTR-TERMS-PRICE         PIC S9(9)V9(2) COMP-3.
000370     05  CTR-MIN-QTY             PIC S9(7).
000380     05  CTR-MAX-QTY             PIC S9(7).
000390     05  CTR-STATUS              PIC X(08).
000391         88  CTR-STATUS-ACTIVE             VALUE 'ACTIVE  '.
000392         88  CTR-STATUS-INACTIVE           VALUE 'INACTIVE'.
000393         88  CTR-STATUS-EXPIRED            VALUE 'EXPIRED '.
000400     05  CTR-ACTIVE-FLAG         PIC X(01).
000401         88  CTR-FLAG-ACTIVE               VALUE 'Y'.
000402         88  CTR-FLAG-INACTIVE             VALUE 'N'.
000403     05  CTR-NEGOTIATED-BY       PIC X(06).
000404     05  CTR-RENEWAL-CODE        PIC X(01).
000405         88  CTR-RENEWAL-AUTO              VALUE 'A'.
000406         88  CTR-RENEWAL-MANUAL            VALUE 'M'.
000410     05  FILLER                  PIC X(05).
000420
