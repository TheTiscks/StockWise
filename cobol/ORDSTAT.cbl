000100******************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MERIDIAN WAREHOUSE SYSTEMS
000120* ALL RIGHTS RESERVED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150******************************************************************
000160 PROGRAM-ID.  ORDSTAT.
000170 AUTHOR.      KAREN M SEIBERT.
000180 INSTALLATION. MERIDIAN WAREHOUSE SYSTEMS - DISTRIBUTION CTR.
000190 DATE-WRITTEN. 06/14/88.
000200 DATE-COMPILED.
000210 SECURITY.    NON-CONFIDENTIAL.
000220*REMARKS.
000230*    ORDER STATISTICS REPORT.  ONE PASS OVER THE ORDER FILE
000240*    COUNTS ORDERS BY STATUS, FLAGS OVERDUE ORDERS (EXPECTED
000250*    DELIVERY DATE BEFORE THE RUN DATE WHILE THE ORDER IS STILL
000260*    OPEN), AND WRITES ONE SUMMARY RECORD TO THE STATISTICS FILE.
000270*
000280*    INPUT.   ORDER FILE (ORDFILE).
000290*    OUTPUT.  ORDER STATISTICS FILE (OSTFILE), ONE RECORD.
000300******************************************************************
000310*                     C H A N G E   L O G
000320******************************************************************
000330* DATE      BY   REQUEST/TKT   DESCRIPTION
000340* --------  ---  ------------  ---------------------------------
000350* 06/14/88  KMS  INIT-0558     ORIGINAL PROGRAM.
000360* 03/19/91  KMS  ENH-1460      OVERDUE TEST ADDED -- SHIPPED,
000370*                              DELIVERED AND CANCELLED ORDERS ARE
000380*                              NEVER OVERDUE, ONLY THE THREE OPEN
000390*                              STATUSES.
000400* 09/22/98  TWC  Y2K-0005      RUN-DATE WAS BUILT FROM ACCEPT
000410*                              FROM DATE, A 2-DIGIT-YEAR FIELD.
000420*                              WINDOWING RULE ADDED: YY < 50
000430*                              WINDOWS TO 20YY, ELSE 19YY, SO THE
000440*                              OVERDUE COMPARE AGAINST THE
000450*                              4-DIGIT ORD-EXP-CCYY STAYS VALID
000460*                              PAST 12/31/1999.
000470* 03/02/99  TWC  Y2K-0005      Y2K SIGN-OFF RECORDED. CLOSED.
000480* 07/09/01  BDN  PRB-1889      DELIVERY-RATE AND CANCEL-RATE WERE
000490*                              LEFT AT ZERO WHEN TOTAL-ORDERS WAS
000500*                              ZERO, WHICH WAS CORRECT, BUT THE
000510*                              DIVIDE WAS EXECUTING ANYWAY AND
000520*                              ABENDING ON A ZERO DIVISOR.  RATE
000530*                              COMPUTATION IS NOW SKIPPED ENTIRELY
000540*                              WHEN TOTAL-ORDERS IS ZERO.
000550* 09/10/05  BDN  ENH-1990      OSTREC PICKED UP RUN-CCYY/MM/DD
000560*                              AND REPORT-ID.  850-WRITE-STATS-
000570*                              RECORD NOW STAMPS THE RUN DATE
000580*                              USING THE SAME WS-RUN-FULL FIELDS
000590*                              Y2K-0005 BUILT FOR THE OVERDUE TEST.
000600* 10/03/05  BDN  PRB-2472      700-OPEN-FILES CHECKED ONLY THE
000610*                              ORDFILE OPEN STATUS -- OSTFILE'S
000620*                              OPEN STATUS IS NOW CHECKED TOO,
000630*                              WITH A GO TO OUT OF THE RANGE ON
000640*                              EITHER FAILURE.
000650******************************************************************
000660
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER. IBM-390.
000700 OBJECT-COMPUTER. IBM-390.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760
000770     SELECT ORDER-FILE ASSIGN TO ORDFILE
000780         ACCESS IS SEQUENTIAL
000790         FILE STATUS IS WS-ORDFILE-STATUS.
000800
000810     SELECT ORDER-STATS-FILE ASSIGN TO OSTFILE
000820         FILE STATUS IS WS-OSTFILE-STATUS.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860
000870 FD  ORDER-FILE
000880     RECORDING MODE IS F.
000890 COPY ORDREC.
000900
000910 FD  ORDER-STATS-FILE
000920     RECORDING MODE IS F.
000930 COPY OSTREC.
000940
000950******************************************************************
000960 WORKING-STORAGE SECTION.
000970******************************************************************
000980 01  SYSTEM-DATE-AND-TIME.
000990     05  CURRENT-DATE.
001000         10  CURRENT-YEAR        PIC 9(2).
001010         10  CURRENT-MONTH       PIC 9(2).
001020         10  CURRENT-DAY         PIC 9(2).
001030
001040 01  WS-FIELDS.
001050     05  WS-ORDFILE-STATUS       PIC X(2)  VALUE SPACES.
001060     05  WS-OSTFILE-STATUS       PIC X(2)  VALUE SPACES.
001070     05  WS-ORD-EOF              PIC X     VALUE 'N'.
001080
001090*    RUN-DATE, WINDOWED TO FOUR DIGITS.  Y2K-0005 (09/22/98).     CL*03   
001100*    WS-RUN-DATE-FULL HAS THE SAME THREE-FIELD SHAPE AS           CL*03   
001110*    ORD-EXP-DATE-X IN ORDREC SO THE OVERDUE TEST IN 130 CAN      CL*03   
001120*    COMPARE THE TWO GROUPS DIRECTLY.                             CL*03   
001130 01  WS-RUN-DATE-FULL.                                            CL*03   
001140     05  WS-RUN-FULL-CCYY        PIC 9(04).                       CL*03   
001150     05  WS-RUN-FULL-MM           PIC 9(02).                      CL*03   
001160     05  WS-RUN-FULL-DD           PIC 9(02).                      CL*03   
001170 77  WS-CENTURY                   PIC 9(02) COMP VALUE 0.
001180
001190 77  WS-TOTAL-ORDERS              PIC S9(7) COMP VALUE 0.
001200 77  WS-PENDING-ORDERS            PIC S9(7) COMP VALUE 0.
001210 77  WS-CONFIRMED-ORDERS          PIC S9(7) COMP VALUE 0.
001220 77  WS-DELIVERED-ORDERS          PIC S9(7) COMP VALUE 0.
001230 77  WS-CANCELLED-ORDERS          PIC S9(7) COMP VALUE 0.
001240 77  WS-OVERDUE-ORDERS            PIC S9(7) COMP VALUE 0.
001250 77  WS-DELIVERY-RATE             PIC S9(3)V9(2) COMP-3 VALUE 0.
001260 77  WS-CANCEL-RATE               PIC S9(3)V9(2) COMP-3 VALUE 0.
001270 77  WS-ACTIVE-ORDERS             PIC S9(7) COMP VALUE 0.
001280
001290*    DIAGNOSTIC SNAPSHOT -- SEE STKREPL FOR THE CONVENTION.
001300 01  WS-ORDER-NO-DIAG              PIC X(12).
001310 01  WS-TOTAL-DIAG                 PIC X(04).
001320 01  WS-TOTAL-DIAG-N REDEFINES WS-TOTAL-DIAG
001330                                   PIC S9(7) COMP-3.
001340 01  WS-OVERDUE-DIAG               PIC X(04).
001350 01  WS-OVERDUE-DIAG-N REDEFINES WS-OVERDUE-DIAG
001360                                   PIC S9(7) COMP-3.
001370 01  WS-DELIVERED-DIAG             PIC X(04).
001380 01  WS-DELIVERED-DIAG-N REDEFINES WS-DELIVERED-DIAG
001390                                   PIC S9(7) COMP-3.
001400
001410******************************************************************
001420 PROCEDURE DIVISION.
001430******************************************************************
001440
001450 000-MAIN.
001460     ACCEPT CURRENT-DATE FROM DATE.
001470     PERFORM 150-EXPAND-RUN-DATE.
001480     PERFORM 700-OPEN-FILES THRU 700-EXIT.                         CL*06
001490     PERFORM 710-READ-ORDER-FILE.
001500     PERFORM 100-PROCESS-ONE-ORDER
001510         UNTIL WS-ORD-EOF = 'Y'.
001520     PERFORM 800-COMPUTE-RATES.
001530     PERFORM 850-WRITE-STATS-RECORD.
001540     PERFORM 790-CLOSE-FILES.
001550     GOBACK.
001560
001570*    150-EXPAND-RUN-DATE -- Y2K-0005 (09/22/98) WINDOWING RULE.   CL*03   
001580 150-EXPAND-RUN-DATE.                                             CL*03   
001590     IF CURRENT-YEAR < 50                                         CL*03   
001600         MOVE 20 TO WS-CENTURY                                    CL*03   
001610     ELSE                                                         CL*03   
001620         MOVE 19 TO WS-CENTURY                                    CL*03   
001630     END-IF.                                                      CL*03   
001640     MOVE WS-CENTURY  TO WS-RUN-FULL-CCYY (1:2).                  CL*03   
001650     MOVE CURRENT-YEAR TO WS-RUN-FULL-CCYY (3:2).                 CL*03   
001660     MOVE CURRENT-MONTH TO WS-RUN-FULL-MM.                        CL*03   
001670     MOVE CURRENT-DAY TO WS-RUN-FULL-DD.                          CL*03   
001680
001690*    100-PROCESS-ONE-ORDER -- ONE STATUS BUCKET PLUS THE OVERDUE
001700*    TEST PER RECORD.
001710 100-PROCESS-ONE-ORDER.
001720     ADD +1 TO WS-TOTAL-ORDERS.
001730     MOVE ORD-NUMBER TO WS-ORDER-NO-DIAG.
001740     MOVE WS-TOTAL-ORDERS TO WS-TOTAL-DIAG-N.
001750     EVALUATE ORD-STATUS
001760         WHEN 'PENDING'
001770             ADD +1 TO WS-PENDING-ORDERS
001780         WHEN 'CONFIRMED'
001790             ADD +1 TO WS-CONFIRMED-ORDERS
001800         WHEN 'DELIVERED'
001810             ADD +1 TO WS-DELIVERED-ORDERS
001820             MOVE WS-DELIVERED-ORDERS TO WS-DELIVERED-DIAG-N
001830         WHEN 'CANCELLED'
001840             ADD +1 TO WS-CANCELLED-ORDERS
001850         WHEN OTHER
001860             CONTINUE
001870     END-EVALUATE.
001880     PERFORM 130-TEST-OVERDUE.
001890     PERFORM 710-READ-ORDER-FILE.
001900
001910*    130-TEST-OVERDUE -- ENH-1460 (03/19/91): ONLY THE THREE OPEN CL*02   
001920*    STATUSES CAN EVER BE OVERDUE.                                CL*02   
001930 130-TEST-OVERDUE.                                                CL*02   
001940     IF (ORD-STATUS = 'PENDING' OR ORD-STATUS = 'CONFIRMED'       CL*02   
001950                                OR ORD-STATUS = 'IN_PROGRESS')    CL*02   
001960         AND ORD-EXP-DATE-X < WS-RUN-DATE-FULL                    CL*02   
001970             ADD +1 TO WS-OVERDUE-ORDERS                          CL*02   
001980             MOVE WS-OVERDUE-ORDERS TO WS-OVERDUE-DIAG-N          CL*02   
001990     END-IF.                                                      CL*02   
002000
002010*    800-COMPUTE-RATES -- PRB-1889 (07/09/01): SKIP THE DIVIDE    CL*04   
002020*    ENTIRELY WHEN THERE ARE NO ORDERS TO DIVIDE BY.              CL*04   
002030 800-COMPUTE-RATES.                                               CL*04   
002040     IF WS-TOTAL-ORDERS > 0                                       CL*04   
002050         COMPUTE WS-DELIVERY-RATE ROUNDED =                       CL*04   
002060             (WS-DELIVERED-ORDERS / WS-TOTAL-ORDERS) * 100        CL*04   
002070         COMPUTE WS-CANCEL-RATE ROUNDED =                         CL*04   
002080             (WS-CANCELLED-ORDERS / WS-TOTAL-ORDERS) * 100        CL*04   
002090     END-IF.                                                      CL*04   
002100     COMPUTE WS-ACTIVE-ORDERS =
002110         WS-PENDING-ORDERS + WS-CONFIRMED-ORDERS.
002120
002130 700-OPEN-FILES.
002140     OPEN INPUT  ORDER-FILE
002150          OUTPUT ORDER-STATS-FILE.
002160     IF WS-ORDFILE-STATUS NOT = '00'
002170         DISPLAY 'ORDSTAT - ERROR OPENING ORDFILE. RC: '
002180             WS-ORDFILE-STATUS
002190         MOVE 16 TO RETURN-CODE
002200         MOVE 'Y' TO WS-ORD-EOF
002210         GO TO 700-EXIT.                                           CL*06
002220     IF WS-OSTFILE-STATUS NOT = '00'                                CL*06
002230         DISPLAY 'ORDSTAT - ERROR OPENING OSTFILE. RC: '            CL*06
002240             WS-OSTFILE-STATUS                                      CL*06
002250         MOVE 16 TO RETURN-CODE                                     CL*06
002260         MOVE 'Y' TO WS-ORD-EOF.                                    CL*06
002270 700-EXIT.                                                          CL*06
002280     EXIT.                                                          CL*06
002290
002300 710-READ-ORDER-FILE.
002310     READ ORDER-FILE
002320         AT END MOVE 'Y' TO WS-ORD-EOF.
002330     EVALUATE WS-ORDFILE-STATUS
002340         WHEN '00'
002350             CONTINUE
002360         WHEN '10'
002370             MOVE 'Y' TO WS-ORD-EOF
002380         WHEN OTHER
002390             DISPLAY 'ORDSTAT - ERROR READING ORDFILE. RC: '
002400                 WS-ORDFILE-STATUS
002410             MOVE 'Y' TO WS-ORD-EOF
002420     END-EVALUATE.
002430
002440 790-CLOSE-FILES.
002450     CLOSE ORDER-FILE.
002460     CLOSE ORDER-STATS-FILE.
002470
002480 850-WRITE-STATS-RECORD.
002490     MOVE SPACES TO OST-RECORD.
002500     MOVE WS-TOTAL-ORDERS     TO OST-TOTAL-ORDERS.
002510     MOVE WS-PENDING-ORDERS   TO OST-PENDING-ORDERS.
002520     MOVE WS-CONFIRMED-ORDERS TO OST-CONFIRMED-ORDERS.
002530     MOVE WS-DELIVERED-ORDERS TO OST-DELIVERED-ORDERS.
002540     MOVE WS-CANCELLED-ORDERS TO OST-CANCELLED-ORDERS.
002550     MOVE WS-OVERDUE-ORDERS   TO OST-OVERDUE-ORDERS.
002560     MOVE WS-DELIVERY-RATE    TO OST-DELIVERY-RATE.
002570     MOVE WS-CANCEL-RATE      TO OST-CANCEL-RATE.
002580     MOVE WS-ACTIVE-ORDERS    TO OST-ACTIVE-ORDERS.
002590     MOVE WS-RUN-FULL-CCYY    TO OST-RUN-CCYY.                   CL*05
002600     MOVE WS-RUN-FULL-MM      TO OST-RUN-MM.                     CL*05
002610     MOVE WS-RUN-FULL-DD      TO OST-RUN-DD.                     CL*05
002620     MOVE 'ORDSTAT '          TO OST-REPORT-ID.                  CL*05
002630     WRITE OST-RECORD.
002640     IF WS-OSTFILE-STATUS NOT = '00'
002650         DISPLAY 'ORDSTAT - ERROR WRITING OSTFILE. RC: '
002660             WS-OSTFILE-STATUS
002670         MOVE 16 TO RETURN-CODE
002680     END-IF.
002690




