000100******************************************************************
000110*   MEMBER:  SUPREC
000120*   DESCRIPTIVE NAME = SUPPLIER MASTER RECORD LAYOUT
000130*
000140*   ONE RECORD PER APPROVED SUPPLIER.  SUP-RATING IS THE VENDOR
000150*   PERFORMANCE SCORE (0.00-5.00) MAINTAINED BY PURCHASING; THE
000160*   SUPSTAT RUN COUNTS ANY SUPPLIER AT 4.00 OR BETTER AS
000170*   "HIGH-RATED" FOR THE PERIODIC SCORECARD.
000172*
000174*   11/03/94  KMS  ENH-1770 -- ADDED CONTACT-NAME, CONTACT-PHONE
000176*             AND LAST-REVIEW-DATE SO PURCHASING STOPS KEEPING A
000177*             SEPARATE ROLODEX CARD PER VENDOR.
000180******************************************************************
000190 01  SUP-RECORD.
000200     05  SUP-SUPPLIER-ID         PIC S9(9).
000210     05  SUP-SUPPLIER-NAME       PIC X(30).
000220     05  SUP-SUPPLIER-STATUS     PIC X(08).
000221         88  SUP-STATUS-ACTIVE             VALUE 'ACTIVE  '.
000222         88  SUP-STATUS-INACTIVE           VALUE 'INACTIVE'.
000230     05  SUP-RATING              PIC S9(1)V9(2) COMP-3.
000232     05  SUP-CONTACT-NAME        PIC X(20).
000234     05  SUP-CONTACT-PHONE       PIC X(12).
000236     05  SUP-LAST-REVIEW-DATE    PIC X(06).
000240     05  FILLER                  PIC X(09).
000250
