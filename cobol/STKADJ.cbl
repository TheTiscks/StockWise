000100******************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MERIDIAN WAREHOUSE SYSTEMS
000120* ALL RIGHTS RESERVED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150******************************************************************
000160 PROGRAM-ID.  STKADJ.
000170 AUTHOR.      DOROTHY J PARISH.
000180 INSTALLATION. MERIDIAN WAREHOUSE SYSTEMS - DISTRIBUTION CTR.
000190 DATE-WRITTEN. 09/08/86.
000200 DATE-COMPILED.
000210 SECURITY.    NON-CONFIDENTIAL.
000220*REMARKS.
000230*    APPLIES RECEIPT AND SHIPMENT ADJUSTMENTS TO THE INVENTORY
000240*    MASTER.  THE ADJUSTMENT FILE ARRIVES IN WHATEVER ORDER THE
000250*    WAREHOUSE FLOOR SCANNERS PRODUCED IT -- NOT IN PRODUCT-ID
000260*    SEQUENCE -- SO THE ENTIRE MASTER IS LOADED INTO A WORKING
000270*    STORAGE TABLE BEFORE THE ADJUSTMENT PASS BEGINS, AND THE
000280*    TABLE IS WRITTEN BACK OUT TO THE NEW MASTER AT END OF RUN.
000290*    THIS IS THE SAME CUSTOMER-FILE/CUSTOMER-FILE-OUT SPLIT USED
000300*    IN THE DEBUGGING LAB EXAMPLES, WITH A TABLE LOOKUP IN PLACE
000310*    OF A SORTED MATCH SINCE THE TRANSACTIONS ARE UNSORTED.
000320*
000330*    INPUT.   INVENTORY MASTER FILE (INVFILE).
000340*    INPUT.   INVENTORY ADJUSTMENT FILE (ADJFILE), UNSORTED.
000350*    OUTPUT.  UPDATED INVENTORY MASTER FILE (INVFILOUT).
000360*
000370*    CALLS.   STKADJC  (NEW-QTY / REJECT TEST SUBROUTINE).
000380******************************************************************
000390*                     C H A N G E   L O G
000400******************************************************************
000410* DATE      BY   REQUEST/TKT   DESCRIPTION
000420* --------  ---  ------------  ---------------------------------
000430* 09/08/86  DJP  INIT-0460     ORIGINAL PROGRAM.
000440* 01/22/88  DJP  PRB-1140      TABLE SEARCH WAS STOPPING AT THE
000450*                              FIRST BLANK PRODUCT-ID INSTEAD OF
000460*                              SCANNING THE FULL TABLE.
000470* 08/03/90  KMS  ENH-1510      MAX TABLE SIZE RAISED FROM 1000 TO
000480*                              2000 PRODUCTS -- CATALOG GROWTH.
000490* 02/17/94  KMS  PRB-1701      REJECTED ADJUSTMENTS WERE STILL
000500*                              BEING COUNTED AS APPLIED IN THE
000510*                              RUN TOTALS.
000520* 09/22/98  TWC  Y2K-0005      YEAR 2000 REVIEW -- PROGRAM CARRIES
000530*                              NO 2-DIGIT YEAR FIELDS OF ITS OWN.
000540* 03/02/99  TWC  Y2K-0005      Y2K SIGN-OFF RECORDED. CLOSED.
000550* 11/14/02  BDN  ENH-2110      NO-MATCH ADJUSTMENTS NOW WRITTEN TO
000560*                              THE CONTROL REPORT INSTEAD OF
000570*                              BEING SILENTLY DROPPED.
000572* 04/30/05  BDN  PRB-2465      310-WRITE-ONE-ENTRY WAS NEVER MOVING
000574*                              DEMAND-PRED INTO THE REWRITTEN MASTER
000576*                              -- EVERY RECORD THIS JOB TOUCHED CAME
000578*                              OUT WITH THE PREDICTION ZEROED, AND
000579*                              STKREPL'S NEXT RUN WAS REORDERING OFF
000580*                              A FALLBACK VALUE INSTEAD OF THE REAL
000581*                              FORECAST.  TABLE AND OUTPUT RECORD
000582*                              WIDENED TO CARRY THE NEW INVREC
000583*                              FIELDS (ENH-1590/ENH-1945) THROUGH
000584*                              UNCHANGED AS WELL.
000586* 10/03/05  BDN  PRB-2472      700-OPEN-FILES CHECKED THE INVFILE
000587*                              OPEN STATUS AND FELL THROUGH TO
000588*                              CHECK ADJFILE EVEN AFTER INVFILE
000589*                              FAILED TO OPEN -- NOW BRANCHES OUT
000590*                              OF THE RANGE AS SOON AS ONE FILE
000591*                              FAILS TO OPEN.
000593* 10/06/05  BDN  PRB-2496      DROPPED THE SEPARATE RUN-CONTROL
000594*                              REPORT (ADJRPT) -- IT WAS NEVER ON
000595*                              THE DISTRIBUTION LIST AND NOTHING
000596*                              DOWNSTREAM READS IT.  REJECTED-
000597*                              ADJUSTMENT DETAIL AND THE APPLIED/
000598*                              REJECTED RUN TOTALS NOW GO TO THE
000599*                              JOB LOG VIA DISPLAY.
000601******************************************************************
000602
000603 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-390.
000630 OBJECT-COMPUTER. IBM-390.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690
000700     SELECT INVENTORY-FILE ASSIGN TO INVFILE
000710         ACCESS IS SEQUENTIAL
000720         FILE STATUS IS WS-INVFILE-STATUS.
000730
000740     SELECT INVENTORY-FILE-OUT ASSIGN TO INVFILOUT
000750         ACCESS IS SEQUENTIAL
000760         FILE STATUS IS WS-INVOUT-STATUS.
000770
000780     SELECT ADJUSTMENT-FILE ASSIGN TO ADJFILE
000790         ACCESS IS SEQUENTIAL
000800         FILE STATUS IS WS-ADJFILE-STATUS.
000810
000850 DATA DIVISION.
000860 FILE SECTION.
000870
000880 FD  INVENTORY-FILE
000890     RECORDING MODE IS F.
000900 COPY INVREC.
000910
000920 FD  INVENTORY-FILE-OUT
000930     RECORDING MODE IS F.
000940 01  INVOUT-RECORD               PIC X(100).                         CL*06
000950
000960 FD  ADJUSTMENT-FILE
000970     RECORDING MODE IS F.
000980 COPY ADJREC.
000990
001040******************************************************************
001050 WORKING-STORAGE SECTION.
001060******************************************************************
001070 01  SYSTEM-DATE-AND-TIME.
001080     05  CURRENT-DATE.
001090         10  CURRENT-YEAR        PIC 9(2).
001100         10  CURRENT-MONTH       PIC 9(2).
001110         10  CURRENT-DAY         PIC 9(2).
001120     05  CURRENT-TIME.
001130         10  CURRENT-HOUR        PIC 9(2).
001140         10  CURRENT-MINUTE      PIC 9(2).
001150         10  CURRENT-SECOND      PIC 9(2).
001160         10  CURRENT-HNDSEC      PIC 9(2).
001170
001180 01  WS-FIELDS.
001190     05  WS-INVFILE-STATUS       PIC X(2)  VALUE SPACES.
001200     05  WS-INVOUT-STATUS        PIC X(2)  VALUE SPACES.
001210     05  WS-ADJFILE-STATUS       PIC X(2)  VALUE SPACES.
001230     05  WS-INV-EOF              PIC X     VALUE 'N'.
001240     05  WS-ADJ-EOF              PIC X     VALUE 'N'.
001250     05  WS-FOUND-SW             PIC X     VALUE 'N'.
001260         88  PRODUCT-FOUND                 VALUE 'Y'.
001270     05  WS-REJECT-SW            PIC X     VALUE 'N'.
001280         88  ADJUSTMENT-REJECTED            VALUE 'Y'.
001290
001300 77  WS-IX                       PIC S9(7) COMP VALUE 0.
001310 77  WS-INV-COUNT                PIC S9(7) COMP VALUE 0.
001320 77  WS-MAX-PRODUCTS             PIC S9(7) COMP VALUE 2000.       CL*03   
001330 77  WS-ADJ-APPLIED              PIC S9(7) COMP VALUE 0.
001340 77  WS-ADJ-REJECTED             PIC S9(7) COMP VALUE 0.
001350 77  WS-NEW-QTY                  PIC S9(7)      VALUE 0.
001360
001370*    INVENTORY MASTER TABLE -- ONE ENTRY PER PRODUCT, LOADED IN   CL*03   
001380*    PRODUCT-ID SEQUENCE FROM INVFILE AND WRITTEN BACK IN THE     CL*03   
001390*    SAME SEQUENCE.  ENH-1510 (08/03/90) RAISED THIS TO 2000.     CL*03   
001400 01  WS-INV-TABLE.                                                CL*03   
001410     05  WS-INV-ENTRY OCCURS 2000 TIMES                           CL*03   
001420                      INDEXED BY WS-INV-IDX.                      CL*03   
001430         10  WS-T-PRODUCT-ID     PIC X(10).
001440         10  WS-T-PRODUCT-NAME   PIC X(30).
001450         10  WS-T-ON-HAND-QTY    PIC S9(7).
001460         10  WS-T-MIN-THRESHOLD  PIC S9(7).
001470         10  WS-T-DEMAND-PRED    PIC S9(5)V9(2) COMP-3.
001471         10  WS-T-WAREHOUSE-LOC  PIC X(06).                          CL*06
001472         10  WS-T-UOM            PIC X(03).                          CL*06
001473         10  WS-T-LEAD-TIME-DAYS PIC S9(3)      COMP-3.              CL*06
001474         10  WS-T-LAST-CNT-DATE  PIC X(08).                          CL*06
001475         10  WS-T-RECORD-STATUS  PIC X(01).                          CL*06
001480
001490*    DIAGNOSTIC SNAPSHOT FIELDS -- SEE STKREPL FOR CONVENTION.
001500 01  WS-PRODUCT-ID-DIAG          PIC X(10).
001510 01  WS-NEW-QTY-DIAG             PIC X(04).
001520 01  WS-NEW-QTY-DIAG-N REDEFINES WS-NEW-QTY-DIAG
001530                                 PIC S9(7) COMP-3.
001540 01  WS-DELTA-QTY-DIAG           PIC X(04).
001550 01  WS-DELTA-QTY-DIAG-N REDEFINES WS-DELTA-QTY-DIAG
001560                                 PIC S9(7) COMP-3.
001562 01  WS-APPLIED-DIAG             PIC X(04).
001564 01  WS-APPLIED-DIAG-N REDEFINES WS-APPLIED-DIAG
001566                                 PIC S9(7) COMP-3.
001570
001850******************************************************************
001860 PROCEDURE DIVISION.
001870******************************************************************
001880
001890 000-MAIN.
001900     ACCEPT CURRENT-DATE FROM DATE.
001910     ACCEPT CURRENT-TIME FROM TIME.
001920     DISPLAY 'STKADJ STARTED DATE = ' CURRENT-MONTH '/'
001930         CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
001940
001950     PERFORM 700-OPEN-FILES THRU 700-EXIT.                         CL*07
001980     PERFORM 710-READ-INVENTORY-FILE.
001990     PERFORM 105-LOAD-INV-TABLE
002000         UNTIL WS-INV-EOF = 'Y'.
002010
002020     PERFORM 720-READ-ADJUSTMENT-FILE.
002030     PERFORM 200-PROCESS-ADJUSTMENTS
002040         UNTIL WS-ADJ-EOF = 'Y'.
002050
002060     PERFORM 300-WRITE-INV-TABLE.
002070     PERFORM 850-WRITE-RUN-TOTALS.
002080     PERFORM 790-CLOSE-FILES.
002090
002100     GOBACK.
002110
002120*    105-LOAD-INV-TABLE -- INVFILE ARRIVES IN PRODUCT-ID SEQUENCE
002130*    SO THE TABLE COMES OUT IN THAT SAME SEQUENCE.
002140 105-LOAD-INV-TABLE.
002150     ADD +1 TO WS-INV-COUNT.
002160     IF WS-INV-COUNT > WS-MAX-PRODUCTS
002170         DISPLAY 'STKADJ - INVENTORY TABLE FULL. MAX: '
002180             WS-MAX-PRODUCTS
002190         MOVE 16 TO RETURN-CODE
002200         MOVE 'Y' TO WS-INV-EOF
002210     ELSE
002220         SET WS-INV-IDX TO WS-INV-COUNT
002230         MOVE INV-PRODUCT-ID   TO WS-T-PRODUCT-ID (WS-INV-IDX)
002240         MOVE INV-PRODUCT-NAME TO WS-T-PRODUCT-NAME (WS-INV-IDX)
002250         MOVE INV-ON-HAND-QTY  TO WS-T-ON-HAND-QTY (WS-INV-IDX)
002260         MOVE INV-MIN-THRESHOLD
002270                            TO WS-T-MIN-THRESHOLD (WS-INV-IDX)
002280         MOVE INV-DEMAND-PRED  TO WS-T-DEMAND-PRED (WS-INV-IDX)
002281         MOVE INV-WAREHOUSE-LOC   TO WS-T-WAREHOUSE-LOC (WS-INV-IDX) CL*06
002282         MOVE INV-UNIT-OF-MEASURE TO WS-T-UOM (WS-INV-IDX)           CL*06
002283         MOVE INV-LEAD-TIME-DAYS  TO WS-T-LEAD-TIME-DAYS (WS-INV-IDX)CL*06
002284         MOVE INV-LAST-COUNT-DATE TO WS-T-LAST-CNT-DATE (WS-INV-IDX) CL*06
002285         MOVE INV-RECORD-STATUS   TO WS-T-RECORD-STATUS (WS-INV-IDX) CL*06
002290         PERFORM 710-READ-INVENTORY-FILE
002300     END-IF.
002310
002320*    200-PROCESS-ADJUSTMENTS -- ONE PASS PER ADJUSTMENT RECORD.
002330 200-PROCESS-ADJUSTMENTS.
002340     MOVE ADJ-PRODUCT-ID TO WS-PRODUCT-ID-DIAG.
002350     MOVE ADJ-DELTA-QTY  TO WS-DELTA-QTY-DIAG-N.
002360     PERFORM 210-FIND-PRODUCT.                                    CL*05   
002370     IF NOT PRODUCT-FOUND                                         CL*05
002380         DISPLAY 'STKADJ - REJECTED, NO PRODUCT: '                 CL*08
002385             ADJ-PRODUCT-ID                                        CL*08
002400         ADD +1 TO WS-ADJ-REJECTED                                CL*05
002410     ELSE
002420         PERFORM 220-APPLY-ADJUSTMENT                             CL*04
002430         IF ADJUSTMENT-REJECTED                                   CL*04
002440             DISPLAY 'STKADJ - REJECTED, INSUFF STOCK: '           CL*08
002445                 ADJ-PRODUCT-ID                                    CL*08
002460             ADD +1 TO WS-ADJ-REJECTED                            CL*04
002470         ELSE                                                     CL*04   
002480             MOVE WS-NEW-QTY TO WS-T-ON-HAND-QTY (WS-INV-IDX)     CL*04   
002490             ADD +1 TO WS-ADJ-APPLIED                             CL*04   
002495             MOVE WS-ADJ-APPLIED TO WS-APPLIED-DIAG-N              CL*04  
002500         END-IF                                                   CL*04   
002510     END-IF.
002520     PERFORM 720-READ-ADJUSTMENT-FILE.
002530
002540*    210-FIND-PRODUCT -- LINEAR SEARCH.  PRB-1140 (01/22/88):     CL*02   
002550*    MUST SCAN THE WHOLE TABLE, NOT STOP AT THE FIRST BLANK.      CL*02   
002560 210-FIND-PRODUCT.                                                CL*02   
002570     MOVE 'N' TO WS-FOUND-SW.                                     CL*02   
002580     PERFORM 211-SEARCH-ONE-ENTRY                                 CL*02   
002590         VARYING WS-INV-IDX FROM 1 BY 1                           CL*02   
002600         UNTIL WS-INV-IDX > WS-INV-COUNT                          CL*02   
002610            OR PRODUCT-FOUND.                                     CL*02   
002620
002630 211-SEARCH-ONE-ENTRY.                                            CL*02   
002640     IF WS-T-PRODUCT-ID (WS-INV-IDX) = ADJ-PRODUCT-ID             CL*02   
002650         MOVE 'Y' TO WS-FOUND-SW                                  CL*02   
002660     END-IF.                                                      CL*02   
002670
002680*    220-APPLY-ADJUSTMENT -- CALLS STKADJC FOR THE BUSINESS RULE.
002690 220-APPLY-ADJUSTMENT.
002700     CALL 'STKADJC' USING WS-T-ON-HAND-QTY (WS-INV-IDX)
002710                           ADJ-DELTA-QTY
002720                           WS-NEW-QTY
002730                           WS-REJECT-SW.
002740     MOVE WS-NEW-QTY TO WS-NEW-QTY-DIAG-N.
002750
002760 300-WRITE-INV-TABLE.
002770     PERFORM 310-WRITE-ONE-ENTRY
002780         VARYING WS-INV-IDX FROM 1 BY 1
002790         UNTIL WS-INV-IDX > WS-INV-COUNT.
002800
002810 310-WRITE-ONE-ENTRY.
002812*    PRB-2465 (04/30/05): DEMAND-PRED (55:4) WAS LEFT OUT OF THIS    CL*06
002814*    LIST -- EVERY FIELD THE TABLE CARRIES MUST BE MOVED HERE OR IT  CL*06
002816*    GOES OUT TO THE NEW MASTER AS SPACES.                           CL*06
002820     MOVE SPACES TO INVOUT-RECORD.
002830     MOVE WS-T-PRODUCT-ID   (WS-INV-IDX) TO INVOUT-RECORD (1:10).
002840     MOVE WS-T-PRODUCT-NAME (WS-INV-IDX) TO INVOUT-RECORD (11:30).
002850     MOVE WS-T-ON-HAND-QTY  (WS-INV-IDX) TO INVOUT-RECORD (41:7).
002860     MOVE WS-T-MIN-THRESHOLD (WS-INV-IDX) TO INVOUT-RECORD (48:7).
002862     MOVE WS-T-DEMAND-PRED  (WS-INV-IDX) TO INVOUT-RECORD (55:4).    CL*06
002864     MOVE WS-T-WAREHOUSE-LOC (WS-INV-IDX) TO INVOUT-RECORD (59:6).   CL*06
002866     MOVE WS-T-UOM           (WS-INV-IDX) TO INVOUT-RECORD (65:3).   CL*06
002868     MOVE WS-T-LEAD-TIME-DAYS (WS-INV-IDX) TO INVOUT-RECORD (68:2).  CL*06
002870     MOVE WS-T-LAST-CNT-DATE (WS-INV-IDX) TO INVOUT-RECORD (70:8).   CL*06
002872     MOVE WS-T-RECORD-STATUS (WS-INV-IDX) TO INVOUT-RECORD (78:1).   CL*06
002874     WRITE INVOUT-RECORD.
002880     IF WS-INVOUT-STATUS NOT = '00'
002890         DISPLAY 'STKADJ - ERROR WRITING INVFILOUT. RC: '
002900             WS-INVOUT-STATUS
002910         MOVE 16 TO RETURN-CODE
002920     END-IF.
002930
002940 700-OPEN-FILES.
002950     OPEN INPUT  INVENTORY-FILE
002960                 ADJUSTMENT-FILE
002970          OUTPUT  INVENTORY-FILE-OUT.                               CL*08
002990     IF WS-INVFILE-STATUS NOT = '00'
003000         DISPLAY 'STKADJ - ERROR OPENING INVFILE. RC: '
003010             WS-INVFILE-STATUS
003020         MOVE 16 TO RETURN-CODE
003030         MOVE 'Y' TO WS-INV-EOF
003040         MOVE 'Y' TO WS-ADJ-EOF
003042         GO TO 700-EXIT.                                           CL*07
003060     IF WS-ADJFILE-STATUS NOT = '00'
003070         DISPLAY 'STKADJ - ERROR OPENING ADJFILE. RC: '
003080             WS-ADJFILE-STATUS
003090         MOVE 16 TO RETURN-CODE
003100         MOVE 'Y' TO WS-ADJ-EOF.                                    CL*07
003112 700-EXIT.                                                          CL*07
003114     EXIT.                                                          CL*07
003120
003130 710-READ-INVENTORY-FILE.
003140     READ INVENTORY-FILE
003150         AT END MOVE 'Y' TO WS-INV-EOF.
003160     EVALUATE WS-INVFILE-STATUS
003170         WHEN '00'
003180             CONTINUE
003190         WHEN '10'
003200             MOVE 'Y' TO WS-INV-EOF
003210         WHEN OTHER
003220             DISPLAY 'STKADJ - ERROR READING INVFILE. RC: '
003230                 WS-INVFILE-STATUS
003240             MOVE 'Y' TO WS-INV-EOF
003250     END-EVALUATE.
003260
003270 720-READ-ADJUSTMENT-FILE.
003280     READ ADJUSTMENT-FILE
003290         AT END MOVE 'Y' TO WS-ADJ-EOF.
003300     EVALUATE WS-ADJFILE-STATUS
003310         WHEN '00'
003320             CONTINUE
003330         WHEN '10'
003340             MOVE 'Y' TO WS-ADJ-EOF
003350         WHEN OTHER
003360             DISPLAY 'STKADJ - ERROR READING ADJFILE. RC: '
003370                 WS-ADJFILE-STATUS
003380             MOVE 'Y' TO WS-ADJ-EOF
003390     END-EVALUATE.
003400
003410 790-CLOSE-FILES.
003420     CLOSE INVENTORY-FILE.
003430     CLOSE INVENTORY-FILE-OUT.
003440     CLOSE ADJUSTMENT-FILE.
003460
003465*    850-WRITE-RUN-TOTALS -- ENH-2110 (11/14/02) PUT THE REJECT     CL*08
003467*    DETAIL AND RUN TOTALS ON A SEPARATE PRINT FILE (ADJRPT).       CL*08
003469*    THAT DATASET IS GONE -- THE APPLIED/REJECTED COUNTS GO TO      CL*08
003471*    THE JOB LOG LIKE EVERY OTHER RUN-CONTROL MESSAGE IN THIS       CL*08
003473*    PROGRAM.                                                      CL*08
003530 850-WRITE-RUN-TOTALS.                                              CL*08
003540     DISPLAY 'STKADJ - ADJUSTMENTS APPLIED:  ' WS-ADJ-APPLIED.      CL*08
003550     DISPLAY 'STKADJ - ADJUSTMENTS REJECTED: ' WS-ADJ-REJECTED.     CL*08
003580






