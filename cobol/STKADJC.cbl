000100******************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MERIDIAN WAREHOUSE SYSTEMS
000120* ALL RIGHTS RESERVED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150******************************************************************
000160 PROGRAM-ID.  STKADJC.
000170 AUTHOR.      DOROTHY J PARISH.
000180 INSTALLATION. MERIDIAN WAREHOUSE SYSTEMS - DISTRIBUTION CTR.
000190 DATE-WRITTEN. 09/08/86.
000200 DATE-COMPILED.
000210 SECURITY.    NON-CONFIDENTIAL.
000220*REMARKS.
000230*    CALLED SUBROUTINE.  GIVEN THE CURRENT ON-HAND QUANTITY FOR ONE
000240*    PRODUCT AND THE SIGNED DELTA FROM AN ADJUSTMENT RECORD, RETURNS
000250*    THE NEW ON-HAND QUANTITY.  IF THE DELTA WOULD DRIVE THE
000260*    QUANTITY BELOW ZERO THE ADJUSTMENT IS REJECTED -- THE NEW
000270*    QUANTITY IS NOT APPLIED AND THE REJECT SWITCH IS SET FOR THE
000280*    CALLER.
000290*
000300*    CALLED BY.  STKADJ (INVENTORY ADJUSTMENT).
000310******************************************************************
000320*                     C H A N G E   L O G
000330******************************************************************
000340* DATE      BY   REQUEST/TKT   DESCRIPTION
000350* --------  ---  ------------  ---------------------------------
000360* 09/08/86  DJP  INIT-0461     ORIGINAL PROGRAM.
000370* 01/22/88  DJP  PRB-1140      LK-REJECT-SW WAS LEFT AT ITS INCOMING
000380*                              VALUE ON A SUCCESSFUL ADJUSTMENT --
000390*                              CALLER SAW A STALE REJECT FROM THE
000400*                              PRIOR CALL.  NOW RESET EVERY CALL.
000410* 08/03/90  KMS  ENH-1510      NONE. CARRIED FORWARD WITH STKADJ'S
000420*                              TABLE SIZE CHANGE -- NO LOGIC HERE.
000430* 02/17/94  KMS  PRB-1701      LK-NEW-QTY WAS BEING SET TO THE
000440*                              ATTEMPTED (NEGATIVE) RESULT EVEN ON A
000450*                              REJECT, AND STKADJ WAS MOVING THAT
000460*                              VALUE INTO THE TABLE BEFORE CHECKING
000470*                              THE SWITCH.  NEW QTY IS NOW LEFT
000480*                              EQUAL TO THE ORIGINAL ON-HAND FIGURE
000490*                              WHENEVER THE ADJUSTMENT IS REJECTED.
000500* 09/22/98  TWC  Y2K-0005      YEAR 2000 REVIEW -- NO DATE FIELDS IN
000510*                              THIS SUBROUTINE. NO CHANGE.
000520* 03/02/99  TWC  Y2K-0005      Y2K SIGN-OFF RECORDED. CLOSED.
000522* 10/03/05  BDN  ENH-2030      200-APPLY-OR-REJECT RECAST AS A
000524*                              PERFORM...THRU RANGE -- A REJECT
000526*                              NOW GOES TO 200-SAVE-SW DIRECTLY
000527*                              INSTEAD OF FALLING THROUGH AN
000528*                              IF/ELSE, MATCHING THE BRANCH STYLE
000529*                              USED ELSEWHERE IN THIS SHOP.
000530******************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640
000650 77  WS-ATTEMPTED-QTY       PIC S9(7)      VALUE 0.
000660
000670*    DIAGNOSTIC SNAPSHOT -- SEE STKREPL FOR THE CONVENTION.
000680 01  WS-ATTEMPTED-QTY-DIAG       PIC X(04).
000690 01  WS-ATTEMPTED-QTY-DIAG-N REDEFINES WS-ATTEMPTED-QTY-DIAG
000700                                 PIC S9(7) COMP-3.
000710 01  WS-ON-HAND-DIAG              PIC X(04).
000720 01  WS-ON-HAND-DIAG-N REDEFINES WS-ON-HAND-DIAG
000730                                 PIC S9(7) COMP-3.
000740 01  WS-REJECT-SW-SAVE            PIC X(01) VALUE 'N'.
000750 01  WS-REJECT-SW-SAVE-N REDEFINES WS-REJECT-SW-SAVE PIC 9(01).
000760
000770 LINKAGE SECTION.
000780
000790 01  LK-ON-HAND-QTY         PIC S9(7).
000800 01  LK-DELTA-QTY           PIC S9(7).
000810 01  LK-NEW-QTY             PIC S9(7).
000820 01  LK-REJECT-SW           PIC X(01).
000830     88  LK-ADJUSTMENT-REJECTED     VALUE 'Y'.
000840
000850******************************************************************
000860 PROCEDURE DIVISION USING LK-ON-HAND-QTY
000870                           LK-DELTA-QTY
000880                           LK-NEW-QTY
000890                           LK-REJECT-SW.
000900******************************************************************
000910
000920 000-MAIN.
000930     MOVE LK-ON-HAND-QTY TO WS-ON-HAND-DIAG-N.                    CL*02   
000940     MOVE 'N' TO LK-REJECT-SW.                                    CL*02   
000950     PERFORM 100-COMPUTE-ATTEMPTED-QTY.
000960     PERFORM 200-APPLY-OR-REJECT THRU 200-EXIT.                    CL*04
000970     GOBACK.
000980
000990*    100-COMPUTE-ATTEMPTED-QTY -- WHAT ON-HAND WOULD BECOME IF THE
001000*    DELTA WERE APPLIED, BEFORE ANY REJECT TEST IS MADE.
001010 100-COMPUTE-ATTEMPTED-QTY.
001020     COMPUTE WS-ATTEMPTED-QTY = LK-ON-HAND-QTY + LK-DELTA-QTY.
001030     MOVE WS-ATTEMPTED-QTY TO WS-ATTEMPTED-QTY-DIAG-N.
001040
001050*    200-APPLY-OR-REJECT -- PRB-1701 (02/17/94): ON A REJECT THE  CL*03   
001060*    NEW QTY RETURNED TO THE CALLER STAYS EQUAL TO THE ORIGINAL   CL*03   
001070*    ON-HAND FIGURE, NOT THE ATTEMPTED (NEGATIVE) RESULT.         CL*03   
001080 200-APPLY-OR-REJECT.                                             CL*03
001090     IF WS-ATTEMPTED-QTY < 0                                      CL*03
001100         MOVE LK-ON-HAND-QTY TO LK-NEW-QTY                        CL*03
001110         MOVE 'Y' TO LK-REJECT-SW                                 CL*03
001115         GO TO 200-SAVE-SW.                                        CL*04
001120     MOVE WS-ATTEMPTED-QTY TO LK-NEW-QTY.                          CL*04
001130     MOVE 'N' TO LK-REJECT-SW.                                     CL*04
001140 200-SAVE-SW.                                                      CL*04
001150     MOVE LK-REJECT-SW TO WS-REJECT-SW-SAVE.                      CL*03
001160 200-EXIT.                                                         CL*04
001162     EXIT.                                                         CL*04
001170



