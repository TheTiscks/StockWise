000100******************************************************************
000110*   MEMBER:  INVREC
000120*   DESCRIPTIVE NAME = INVENTORY MASTER RECORD LAYOUT
000130*
000140*   ONE RECORD PER STOCKED PRODUCT.  ON-HAND-QTY AND MIN-THRESHOLD
000150*   DRIVE THE REPLENISHMENT ENGINE (SEE STKREPL/STKRQTY); THE SAME
000160*   RECORD IS READ AND REWRITTEN BY THE INVENTORY ADJUSTMENT RUN
000170*   (SEE STKADJ/STKADJC).  DEMAND-PREDICTION IS SUPPLIED BY THE
000180*   UPSTREAM FORECASTING FEED -- WHEN IT ARRIVES ZERO OR BLANK THE
000190*   REPLENISHMENT ENGINE SUBSTITUTES THE STANDARD FALLBACK OF
000200*   10.00 UNITS BEFORE APPLYING THE SAFETY-STOCK BUFFER.
000210*
000220*   DAY-TO-DAY MAINTENANCE HISTORY IS CARRIED IN THE CALLING
000230*   PROGRAMS' OWN CHANGE LOGS.  LAYOUT CHANGES TO THIS MEMBER
000231*   ITSELF ARE LOGGED BELOW.
000240******************************************************************
000241*   01/09/92  KMS  ENH-1590 -- ADDED WAREHOUSE LOCATION, UNIT OF
000242*             MEASURE, LAST CYCLE COUNT DATE AND THE RECORD STATUS
000243*             BYTE SO THE CYCLE-COUNT CLERKS STOP KEEPING THEIR
000244*             OWN SHADOW LOOKUP OF THESE FIELDS ON THE SIDE.
000245*   06/30/97  DJP  ENH-1945 -- ADDED REORDER LEAD TIME (DAYS) FOR
000246*             THE PLANNING SYSTEM'S UPCOMING LEAD-TIME PROJECT.
000247******************************************************************
000250 01  INV-RECORD.
000260     05  INV-PRODUCT-ID          PIC X(10).
000270     05  INV-PRODUCT-NAME        PIC X(30).
000280     05  INV-ON-HAND-QTY         PIC S9(7).
000290     05  INV-MIN-THRESHOLD       PIC S9(7).
000300     05  INV-DEMAND-PRED         PIC S9(5)V9(2) COMP-3.
000302     05  INV-WAREHOUSE-LOC       PIC X(06).
000304     05  INV-UNIT-OF-MEASURE     PIC X(03).
000306     05  INV-LEAD-TIME-DAYS      PIC S9(3)      COMP-3.
000308     05  INV-LAST-COUNT-DATE     PIC X(08).
000310     05  INV-RECORD-STATUS       PIC X(01).
000311         88  INV-STATUS-ACTIVE              VALUE 'A'.
000312         88  INV-STATUS-DISCONTINUED        VALUE 'D'.
000313         88  INV-STATUS-ON-HOLD             VALUE 'H'.
000314     05  FILLER                  PIC X(22).
000320
