000100******************************************************************
000110*   MEMBER:  ADJREC
000120*   DESCRIPTIVE NAME = INVENTORY ADJUSTMENT TRANSACTION LAYOUT
000130*
000140*   ONE RECORD PER STOCK MOVEMENT -- A RECEIPT (POSITIVE
000150*   DELTA-QTY) OR A SHIPMENT/ISSUE (NEGATIVE DELTA-QTY).  READ BY
000160*   STKADJ AGAINST THE INVENTORY MASTER (INVREC); ADJUSTMENTS
000170*   THAT WOULD DRIVE ON-HAND-QTY BELOW ZERO ARE REJECTED BY
000180*   STKADJC AND NEVER APPLIED.
000185*
000186*   02/14/96  KMS  ENH-1820 -- ADDED SOURCE-CODE, ENTERED-BY AND
000187*             ENTERED-DATE SO AN ADJUSTMENT CAN BE TRACED BACK TO
000188*             THE FEED OR CLERK THAT CREATED IT.  BATCH-NUMBER
000189*             ADDED FOR THE NIGHTLY RECONCILIATION COUNT.
000190******************************************************************
000200 01  ADJ-RECORD.
000210     05  ADJ-PRODUCT-ID          PIC X(10).
000220     05  ADJ-DELTA-QTY           PIC S9(7).
000230     05  ADJ-REASON-CODE         PIC X(20).
000232     05  ADJ-SOURCE-CODE         PIC X(02).
000233         88  ADJ-SOURCE-SCANNER            VALUE 'SC'.
000234         88  ADJ-SOURCE-MANUAL             VALUE 'MA'.
000235         88  ADJ-SOURCE-SYSTEM             VALUE 'SY'.
000236     05  ADJ-ENTERED-BY          PIC X(06).
000237     05  ADJ-ENTERED-DATE        PIC X(06).
000238     05  ADJ-BATCH-NUMBER        PIC S9(5)      COMP-3.
000239     05  FILLER                  PIC X(14).
000250
