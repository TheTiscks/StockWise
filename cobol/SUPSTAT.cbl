000100******************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MERIDIAN WAREHOUSE SYSTEMS
000120* ALL RIGHTS RESERVED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150******************************************************************
000160 PROGRAM-ID.  SUPSTAT.
000170 AUTHOR.      KAREN M SEIBERT.
000180 INSTALLATION. MERIDIAN WAREHOUSE SYSTEMS - DISTRIBUTION CTR.
000190 DATE-WRITTEN. 07/01/88.
000200 DATE-COMPILED.
000210 SECURITY.    NON-CONFIDENTIAL.
000220*REMARKS.
000230*    SUPPLIER SCORECARD.  ONE PASS OVER THE SUPPLIER FILE COUNTS
000240*    SUPPLIERS BY STATUS AND BY RATING, THEN WRITES ONE SUMMARY
000250*    RECORD TO THE STATISTICS FILE FOR PURCHASING'S PERIODIC
000260*    REVIEW.
000270*
000280*    INPUT.   SUPPLIER FILE (SUPFILE).
000290*    OUTPUT.  SUPPLIER STATISTICS FILE (SSTFILE), ONE RECORD.
000300******************************************************************
000310*                     C H A N G E   L O G
000320******************************************************************
000330* DATE      BY   REQUEST/TKT   DESCRIPTION
000340* --------  ---  ------------  ---------------------------------
000350* 07/01/88  KMS  INIT-0561     ORIGINAL PROGRAM.
000360* 04/22/93  KMS  ENH-1660      HIGH-RATED THRESHOLD WAS A LITERAL
000370*                              COMPARE -- MOVED TO A NAMED
000380*                              CONSTANT TO MATCH ORDCONF'S
000390*                              DOLLAR-LIMIT STYLE.
000400* 09/22/98  TWC  Y2K-0005      YEAR 2000 REVIEW -- NO DATE FIELDS
000410*                              IN THIS PROGRAM. NO CHANGE.
000420* 03/02/99  TWC  Y2K-0005      Y2K SIGN-OFF RECORDED. CLOSED.
000430* 07/09/01  BDN  PRB-1889      RATE COMPUTATION SKIPPED WHEN
000440*                              TOTAL-SUPPLIERS IS ZERO -- SAME
000450*                              ZERO-DIVISOR FIX MADE IN ORDSTAT
000460*                              THE SAME WEEK.
000470* 09/10/05  BDN  ENH-1990      SSTREC PICKED UP RUN-CCYY/MM/DD
000480*                              AND REPORT-ID TO MATCH OSTREC.
000490*                              PROGRAM NOW ACCEPTS THE RUN DATE
000500*                              SO 850-WRITE-STATS-RECORD CAN
000510*                              STAMP IT.
000520* 10/03/05  BDN  PRB-2472      700-OPEN-FILES CHECKED ONLY THE
000530*                              SUPFILE OPEN STATUS -- SSTFILE'S
000540*                             OPEN STATUS IS NOW CHECKED TOO.
000550******************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-390.
000600 OBJECT-COMPUTER. IBM-390.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660
000670     SELECT SUPPLIER-FILE ASSIGN TO SUPFILE
000680         ACCESS IS SEQUENTIAL
000690         FILE STATUS IS WS-SUPFILE-STATUS.
000700
000710     SELECT SUPPLIER-STATS-FILE ASSIGN TO SSTFILE
000720         FILE STATUS IS WS-SSTFILE-STATUS.
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760
000770 FD  SUPPLIER-FILE
000780     RECORDING MODE IS F.
000790 COPY SUPREC.
000800
000810 FD  SUPPLIER-STATS-FILE
000820     RECORDING MODE IS F.
000830 COPY SSTREC.
000840
000850******************************************************************
000860 WORKING-STORAGE SECTION.
000870******************************************************************
000880 01  WS-FIELDS.
000890     05  WS-SUPFILE-STATUS       PIC X(2)  VALUE SPACES.
000900     05  WS-SSTFILE-STATUS       PIC X(2)  VALUE SPACES.
000910     05  WS-SUP-EOF              PIC X     VALUE 'N'.
000920     05  WS-RUN-DATE.                                              CL*05
000930         10  WS-RUN-YEAR         PIC 9(2).                         CL*05
000940         10  WS-RUN-MONTH        PIC 9(2).                         CL*05
000950         10  WS-RUN-DAY          PIC 9(2).                         CL*05
000960     05  WS-CENTURY              PIC 9(2).                         CL*05
000970     05  WS-RUN-FULL-DATE.                                         CL*05
000980         10  WS-RUN-FULL-CCYY    PIC 9(4).                         CL*05
000990         10  WS-RUN-FULL-MM      PIC 9(2).                         CL*05
001000         10  WS-RUN-FULL-DD      PIC 9(2).                         CL*05
001010
001020*    ENH-1660 (04/22/93): THE HIGH-RATED CUTOFF, NAMED.           CL*02
001030 77  WS-HIGH-RATED-CUTOFF        PIC S9(1)V9(2) COMP-3            CL*02   
001040                                  VALUE 4.00.                     CL*02   
001050
001060 77  WS-TOTAL-SUPPLIERS          PIC S9(7) COMP VALUE 0.
001070 77  WS-ACTIVE-SUPPLIERS         PIC S9(7) COMP VALUE 0.
001080 77  WS-INACTIVE-SUPPLIERS       PIC S9(7) COMP VALUE 0.
001090 77  WS-HIGH-RATED-SUPP          PIC S9(7) COMP VALUE 0.
001100 77  WS-ACTIVE-RATE              PIC S9(3)V9(2) COMP-3 VALUE 0.
001110 77  WS-HIGH-RATED-RATE          PIC S9(3)V9(2) COMP-3 VALUE 0.
001120
001130*    DIAGNOSTIC SNAPSHOT -- SEE STKREPL FOR THE CONVENTION.
001140 01  WS-SUPPLIER-ID-DIAG          PIC X(04).
001150 01  WS-SUPPLIER-ID-DIAG-N REDEFINES WS-SUPPLIER-ID-DIAG
001160                                   PIC S9(9) COMP-3.
001170 01  WS-RATING-DIAG               PIC X(02).
001180 01  WS-RATING-DIAG-N REDEFINES WS-RATING-DIAG
001190                                   PIC S9(1)V9(2) COMP-3.
001200 01  WS-TOTAL-SUPP-DIAG           PIC X(04).
001210 01  WS-TOTAL-SUPP-DIAG-N REDEFINES WS-TOTAL-SUPP-DIAG
001220                                   PIC S9(7) COMP-3.
001230
001240******************************************************************
001250 PROCEDURE DIVISION.
001260******************************************************************
001270
001280 000-MAIN.
001290     ACCEPT WS-RUN-DATE FROM DATE.                                 CL*05
001300     PERFORM 150-EXPAND-RUN-DATE.                                  CL*05
001310     PERFORM 700-OPEN-FILES THRU 700-EXIT.                      CL*06
001320     PERFORM 710-READ-SUPPLIER-FILE.
001330     PERFORM 100-PROCESS-ONE-SUPPLIER
001340         UNTIL WS-SUP-EOF = 'Y'.
001350     PERFORM 800-COMPUTE-RATES.
001360     PERFORM 850-WRITE-STATS-RECORD.
001370     PERFORM 790-CLOSE-FILES.
001380     GOBACK.
001390
001400*    150-EXPAND-RUN-DATE -- ENH-1990 (09/10/05), SAME WINDOWING    CL*05
001410*    RULE ORDSTAT USES FOR ITS Y2K-0005 FIX.                        CL*05
001420 150-EXPAND-RUN-DATE.                                               CL*05
001430     IF WS-RUN-YEAR < 50                                            CL*05
001440         MOVE 20 TO WS-CENTURY                                      CL*05
001450     ELSE                                                           CL*05
001460         MOVE 19 TO WS-CENTURY                                      CL*05
001470     END-IF.                                                        CL*05
001480     MOVE WS-CENTURY  TO WS-RUN-FULL-CCYY (1:2).                    CL*05
001490     MOVE WS-RUN-YEAR TO WS-RUN-FULL-CCYY (3:2).                    CL*05
001500     MOVE WS-RUN-MONTH TO WS-RUN-FULL-MM.                           CL*05
001510     MOVE WS-RUN-DAY  TO WS-RUN-FULL-DD.                            CL*05
001520
001530*    100-PROCESS-ONE-SUPPLIER -- ONE STATUS BUCKET PLUS THE
001540*    HIGH-RATED TEST PER RECORD.
001550 100-PROCESS-ONE-SUPPLIER.
001560     ADD +1 TO WS-TOTAL-SUPPLIERS.
001570     MOVE WS-TOTAL-SUPPLIERS TO WS-TOTAL-SUPP-DIAG-N.
001580     MOVE SUP-SUPPLIER-ID TO WS-SUPPLIER-ID-DIAG-N.
001590     MOVE SUP-RATING      TO WS-RATING-DIAG-N.
001600     EVALUATE SUP-SUPPLIER-STATUS
001610         WHEN 'ACTIVE'
001620             ADD +1 TO WS-ACTIVE-SUPPLIERS
001630         WHEN 'INACTIVE'
001640             ADD +1 TO WS-INACTIVE-SUPPLIERS
001650         WHEN OTHER
001660             CONTINUE
001670     END-EVALUATE.
001680     IF SUP-RATING >= WS-HIGH-RATED-CUTOFF
001690         ADD +1 TO WS-HIGH-RATED-SUPP
001700     END-IF.
001710     PERFORM 710-READ-SUPPLIER-FILE.
001720
001730*    800-COMPUTE-RATES -- PRB-1889 (07/09/01): SKIP THE DIVIDE    CL*04   
001740*    ENTIRELY WHEN THERE ARE NO SUPPLIERS TO DIVIDE BY.           CL*04   
001750 800-COMPUTE-RATES.                                               CL*04   
001760     IF WS-TOTAL-SUPPLIERS > 0                                    CL*04   
001770         COMPUTE WS-ACTIVE-RATE ROUNDED =                         CL*04   
001780             (WS-ACTIVE-SUPPLIERS / WS-TOTAL-SUPPLIERS) * 100     CL*04   
001790         COMPUTE WS-HIGH-RATED-RATE ROUNDED =                     CL*04   
001800             (WS-HIGH-RATED-SUPP / WS-TOTAL-SUPPLIERS) * 100      CL*04   
001810     END-IF.                                                      CL*04   
001820
001830 700-OPEN-FILES.
001840     OPEN INPUT  SUPPLIER-FILE
001850          OUTPUT SUPPLIER-STATS-FILE.
001860     IF WS-SUPFILE-STATUS NOT = '00'
001870         DISPLAY 'SUPSTAT - ERROR OPENING SUPFILE. RC: '
001880             WS-SUPFILE-STATUS
001890         MOVE 16 TO RETURN-CODE
001900         MOVE 'Y' TO WS-SUP-EOF
001910         GO TO 700-EXIT.                                        CL*06
001920     IF WS-SSTFILE-STATUS NOT = '00'                             CL*06
001930         DISPLAY 'SUPSTAT - ERROR OPENING SSTFILE. RC: '         CL*06
001940             WS-SSTFILE-STATUS                                   CL*06
001950         MOVE 16 TO RETURN-CODE                                  CL*06
001960         MOVE 'Y' TO WS-SUP-EOF.                                 CL*06
001970 700-EXIT.                                                       CL*06
001980     EXIT.                                                       CL*06
001990
002000 710-READ-SUPPLIER-FILE.
002010     READ SUPPLIER-FILE
002020         AT END MOVE 'Y' TO WS-SUP-EOF.
002030     EVALUATE WS-SUPFILE-STATUS
002040         WHEN '00'
002050             CONTINUE
002060         WHEN '10'
002070             MOVE 'Y' TO WS-SUP-EOF
002080         WHEN OTHER
002090             DISPLAY 'SUPSTAT - ERROR READING SUPFILE. RC: '
002100                 WS-SUPFILE-STATUS
002110             MOVE 'Y' TO WS-SUP-EOF
002120     END-EVALUATE.
002130
002140 790-CLOSE-FILES.
002150     CLOSE SUPPLIER-FILE.
002160     CLOSE SUPPLIER-STATS-FILE.
002170
002180 850-WRITE-STATS-RECORD.
002190     MOVE SPACES TO SST-RECORD.
002200     MOVE WS-TOTAL-SUPPLIERS    TO SST-TOTAL-SUPPLIERS.
002210     MOVE WS-ACTIVE-SUPPLIERS   TO SST-ACTIVE-SUPPLIERS.
002220     MOVE WS-INACTIVE-SUPPLIERS TO SST-INACTIVE-SUPPLIERS.
002230     MOVE WS-HIGH-RATED-SUPP    TO SST-HIGH-RATED-SUPP.
002240     MOVE WS-ACTIVE-RATE        TO SST-ACTIVE-RATE.
002250     MOVE WS-HIGH-RATED-RATE    TO SST-HIGH-RATED-RATE.
002260     MOVE WS-RUN-FULL-CCYY      TO SST-RUN-CCYY.                 CL*05
002270     MOVE WS-RUN-FULL-MM        TO SST-RUN-MM.                   CL*05
002280     MOVE WS-RUN-FULL-DD        TO SST-RUN-DD.                   CL*05
002290     MOVE 'SUPSTAT '            TO SST-REPORT-ID.                CL*05
002300     WRITE SST-RECORD.
002310     IF WS-SSTFILE-STATUS NOT = '00'
002320         DISPLAY 'SUPSTAT - ERROR WRITING SSTFILE. RC: '
002330             WS-SSTFILE-STATUS
002340         MOVE 16 TO RETURN-CODE
002350     END-IF.
002360


