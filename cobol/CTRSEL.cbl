000100******************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MERIDIAN WAREHOUSE SYSTEMS
000120* ALL RIGHTS RESERVED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150******************************************************************
000160 PROGRAM-ID.  CTRSEL.
000170 AUTHOR.      ROBERT L HAGEMAN.
000180 INSTALLATION. MERIDIAN WAREHOUSE SYSTEMS - DISTRIBUTION CTR.
000190 DATE-WRITTEN. 02/11/89.
000200 DATE-COMPILED.
000210 SECURITY.    NON-CONFIDENTIAL.
000220*REMARKS.
000230*    CALLED SUBROUTINE.  PICKS THE BEST-PRICED SUPPLIER CONTRACT
000240*    FOR A GIVEN SUPPLIER AND ORDER QUANTITY.  THE FULL CONTRACT
000250*    FILE IS LOADED INTO A WORKING-STORAGE TABLE ON THE FIRST
000260*    CALL ONLY, HELD IN SUPPLIER/PRICE SEQUENCE, AND SCANNED ON
000270*    EVERY CALL AFTER THAT -- THE CALLER PAYS FOR THE FILE READ
000280*    ONCE PER RUN, NOT ONCE PER ORDER.
000290*
000300*    CALLED BY.  CTRRPT (CONTRACT AUDIT REPORT).  ORDER PROCESSING
000310*    JOBS MAY ALSO CALL THIS DIRECTLY WHEN THEY NEED TO PRICE AN
000320*    ORDER AGAINST A SUPPLIER'S CONTRACTS.
000325*
000326*    CALLS.  CTRACTV (CONTRACT ACTIVITY CHECK) -- ONCE PER          CL*06
000327*    CANDIDATE CONTRACT THAT PASSES THE CHEAP SUPPLIER/STATUS       CL*06
000328*    TEST IN 210, SO A CONTRACT FLAGGED ACTIVE BUT OUTSIDE ITS      CL*06
000329*    START/END WINDOW IS NOT RETURNED AS A MATCH.                  CL*06
000330*
000340*    INPUT.   CONTRACT FILE (CTRFILE), READ ONCE.
000350******************************************************************
000360*                     C H A N G E   L O G
000370******************************************************************
000380* DATE      BY   REQUEST/TKT   DESCRIPTION
000390* --------  ---  ------------  ---------------------------------
000400* 02/11/89  RLH  INIT-0588     ORIGINAL PROGRAM.
000410* 06/04/92  RLH  ENH-1598      MAX-ORDER-QTY OF ZERO NOW TREATED
000420*                              AS "NO UPPER BOUND" RATHER THAN
000430*                              AS A LITERAL ZERO CEILING -- A
000440*                              QUANTITY COULD NEVER QUALIFY
000450*                              AGAINST AN OPEN-ENDED CONTRACT.
000460* 09/22/98  TWC  Y2K-0005      YEAR 2000 REVIEW -- NO DATE FIELDS
000470*                              COMPARED BY THIS SUBROUTINE. NO
000480*                              CHANGE.
000490* 03/02/99  TWC  Y2K-0005      Y2K SIGN-OFF RECORDED. CLOSED.
000500* 11/14/02  BDN  PRB-2004      TABLE-FULL CONDITION WAS FALLING
000510*                              THROUGH SILENTLY AND DROPPING
000520*                              CONTRACTS OFF THE END OF THE RUN.
000530*                              NOW ABENDS THE CALLER WITH RC 16.
000531* 10/07/05  BDN  PRB-2498      ELIGIBILITY TEST CHECKED THE ACTIVE-
000532*                              FLAG BUT NEVER THE CONTRACT'S START/
000533*                              END DATE WINDOW -- AN EXPIRED OR NOT-
000534*                              YET-STARTED CONTRACT COULD STILL BE
000535*                              PICKED AS THE CHEAPEST MATCH.  TABLE
000536*                              WIDENED WITH START/END DATE, A RUN-
000537*                              DATE PARAMETER ADDED TO THE CALLING
000538*                              SEQUENCE, AND 210 NOW CALLS CTRACTV
000539*                              PER CANDIDATE -- SAME SUBROUTINE
000540*                              CTRRPT HAS ALWAYS USED FOR THIS TEST.
000541******************************************************************
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-390.
000590 OBJECT-COMPUTER. IBM-390.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650
000660     SELECT CONTRACT-FILE ASSIGN TO CTRFILE
000670         ACCESS IS SEQUENTIAL
000680         FILE STATUS IS WS-CTRFILE-STATUS.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720
000730 FD  CONTRACT-FILE
000740     RECORDING MODE IS F.
000750 COPY CTRREC.
000760
000770******************************************************************
000780 WORKING-STORAGE SECTION.
000790******************************************************************
000800 01  WS-FIELDS.
000810     05  WS-CTRFILE-STATUS       PIC X(2)  VALUE SPACES.
000820     05  WS-CTR-EOF              PIC X     VALUE 'N'.
000830
000840*    FIRST-CALL SWITCH -- TABLE LOADS ONCE PER RUN (SAME SWITCH
000850*    IDIOM USED ON THE REORDER-POINT JOB -- SEE WHAT-TIME THERE).
000860 01  WS-TABLE-LOADED-SW          PIC X(01) VALUE 'N'.
000870     88  WS-TABLE-ALREADY-LOADED        VALUE 'Y'.
000880
000890 77  WS-MAX-CONTRACTS            PIC S9(7) COMP VALUE 500.
000900 77  WS-CONTRACT-COUNT           PIC S9(7) COMP VALUE 0.
000910 77  WS-INSERT-TO                PIC S9(7) COMP VALUE 0.
000920 77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
000930     88  WS-CONTRACT-FOUND              VALUE 'Y'.
000940
000950*    CONTRACT TABLE -- LOADED IN ASCENDING SUPPLIER-ID SEQUENCE,
000960*    AND WITHIN ONE SUPPLIER, ASCENDING TERMS-PRICE -- SO THE
000970*    FIRST ELIGIBLE ENTRY FOUND FOR A SUPPLIER IS ALSO THE
000980*    CHEAPEST ONE.
000990 01  WS-CONTRACT-TABLE.
001000     05  WS-CTS-ENTRY OCCURS 500 TIMES
001010                      INDEXED BY WS-CTS-IDX.
001020         10  WS-CTS-SUPPLIER-ID  PIC S9(9).
001030         10  WS-CTS-TERMS-PRICE  PIC S9(9)V9(2) COMP-3.
001040         10  WS-CTS-MIN-QTY      PIC S9(7).
001050         10  WS-CTS-MAX-QTY      PIC S9(7).
001060         10  WS-CTS-STATUS       PIC X(08).
001070         10  WS-CTS-ACTIVE-FLAG  PIC X(01).
001080         10  WS-CTS-NUMBER       PIC X(12).
001085         10  WS-CTS-START-DATE   PIC X(08).                        CL*06
001087         10  WS-CTS-END-DATE     PIC X(08).                        CL*06
001090
001100*    HOLDING AREA FOR THE RECORD CURRENTLY BEING INSERTED --
001110*    ADSORT1-STYLE: SET ASIDE BEFORE THE TABLE IS SHIFTED.
001120 01  WS-NEW-ENTRY.
001130     05  WS-NEW-SUPPLIER-ID      PIC S9(9).
001140     05  WS-NEW-TERMS-PRICE      PIC S9(9)V9(2) COMP-3.
001150     05  WS-NEW-MIN-QTY          PIC S9(7).
001160     05  WS-NEW-MAX-QTY          PIC S9(7).
001170     05  WS-NEW-STATUS           PIC X(08).
001180     05  WS-NEW-ACTIVE-FLAG      PIC X(01).
001190     05  WS-NEW-NUMBER           PIC X(12).
001195     05  WS-NEW-START-DATE       PIC X(08).                        CL*06
001197     05  WS-NEW-END-DATE         PIC X(08).                        CL*06
001200
001210*    DIAGNOSTIC SNAPSHOT -- SEE STKREPL FOR THE CONVENTION.
001220 01  WS-REQ-SUPPLIER-DIAG        PIC X(04).
001230 01  WS-REQ-SUPPLIER-DIAG-N REDEFINES WS-REQ-SUPPLIER-DIAG
001240                                  PIC S9(9) COMP-3.
001250 01  WS-REQ-QTY-DIAG              PIC X(04).
001260 01  WS-REQ-QTY-DIAG-N REDEFINES WS-REQ-QTY-DIAG
001270                                  PIC S9(7) COMP-3.
001272 01  WS-TABLE-COUNT-DIAG          PIC X(04).
001274 01  WS-TABLE-COUNT-DIAG-N REDEFINES WS-TABLE-COUNT-DIAG
001276                                  PIC S9(7) COMP-3.
001278
001279*    PRB-2498 (10/07/05): ARGUMENT AREA FOR THE CALL TO CTRACTV --   CL*06
001280*    SAME FIELD ORDER AND WIDTHS AS CTRACTV'S OWN LK-CONTRACT-      CL*06
001281*    RECORD, BUILT FROM THE TABLE ENTRY RATHER THAN A FRESH FILE    CL*06
001282*    READ SINCE THE WHOLE CONTRACT FILE IS ALREADY IN WS-CTS-       CL*06
001283*    ENTRY BY THE TIME 210 RUNS.                                   CL*06
001284 01  WS-CTV-ARG-RECORD.                                            CL*06
001285     05  WS-CTV-NUMBER           PIC X(12).                        CL*06
001286     05  WS-CTV-SUPPLIER-ID      PIC S9(9).                        CL*06
001287     05  WS-CTV-START-DATE       PIC X(08).                        CL*06
001288     05  WS-CTV-END-DATE         PIC X(08).                        CL*06
001289     05  WS-CTV-TERMS-PRICE      PIC S9(9)V9(2) COMP-3.            CL*06
001292     05  WS-CTV-MIN-QTY          PIC S9(7).                        CL*06
001293     05  WS-CTV-MAX-QTY          PIC S9(7).                        CL*06
001294     05  WS-CTV-STATUS           PIC X(08).                        CL*06
001295     05  WS-CTV-ACTIVE-FLAG      PIC X(01).                        CL*06
001296 01  WS-CTV-RESULT-SW            PIC X(01) VALUE 'N'.              CL*06
001297     88  WS-CTV-CONTRACT-ACTIVE         VALUE 'Y'.                 CL*06
001298
001299
001300 LINKAGE SECTION.
001305
001310 01  LK-REQ-SUPPLIER-ID          PIC S9(9).
001320 01  LK-REQ-ORDER-QTY            PIC S9(7).
001330 01  LK-RESULT-CONTRACT-NUMBER   PIC X(12).
001340 01  LK-RESULT-FOUND-SW          PIC X(01).
001350     88  LK-CONTRACT-WAS-FOUND          VALUE 'Y'.
001355*    PRB-2498 (10/07/05): RUN DATE ADDED TO THE CALLING SEQUENCE    CL*06
001356*    SO 210 CAN PASS IT STRAIGHT THROUGH TO CTRACTV.  SAME CCYY/    CL*06
001357*    MM/DD SHAPE AS CTRACTV'S OWN LK-RUN-DATE.                     CL*06
001358 01  LK-REQ-RUN-DATE.                                              CL*06
001359     05  LK-REQ-RUN-CCYY         PIC 9(04).                        CL*06
001360     05  LK-REQ-RUN-MM           PIC 9(02).                        CL*06
001361     05  LK-REQ-RUN-DD           PIC 9(02).                        CL*06
001362
001370******************************************************************
001380 PROCEDURE DIVISION USING LK-REQ-SUPPLIER-ID
001390                           LK-REQ-ORDER-QTY
001400                           LK-RESULT-CONTRACT-NUMBER
001405                           LK-RESULT-FOUND-SW              CL*06
001410                           LK-REQ-RUN-DATE.                       CL*06
001420******************************************************************
001430
001440 000-ENTRY.
001450     MOVE LK-REQ-SUPPLIER-ID TO WS-REQ-SUPPLIER-DIAG-N.
001460     MOVE LK-REQ-ORDER-QTY   TO WS-REQ-QTY-DIAG-N.
001470     IF NOT WS-TABLE-ALREADY-LOADED                                CL*05
001480         PERFORM 100-LOAD-CONTRACT-TABLE THRU 100-EXIT              CL*05
001485     END-IF.
001500     PERFORM 200-FIND-SUITABLE-CONTRACT.
001505     MOVE WS-CONTRACT-COUNT TO WS-TABLE-COUNT-DIAG-N.
001510     GOBACK.
001520
001530*    100-LOAD-CONTRACT-TABLE -- RUNS ONCE.  PRB-2004 (11/14/02):  CL*04
001540*    A FULL TABLE NOW ABENDS THE CALLER INSTEAD OF QUIETLY        CL*04
001550*    DROPPING THE REMAINING CONTRACTS ON THE FILE.  ENH-2040       CL*05
001552*    (10/03/05): RECAST AS A PERFORM...THRU RANGE -- AN OPEN        CL*05
001554*    FAILURE NOW GOES TO 100-EXIT DIRECTLY INSTEAD OF FALLING       CL*05
001556*    THROUGH INTO A READ/INSERT LOOP THAT CAN NEVER SUCCEED.        CL*05
001560 100-LOAD-CONTRACT-TABLE.
001570     OPEN INPUT CONTRACT-FILE.
001580     IF WS-CTRFILE-STATUS NOT = '00'
001590         DISPLAY 'CTRSEL - ERROR OPENING CTRFILE. RC: '
001600             WS-CTRFILE-STATUS
001610         MOVE 16 TO RETURN-CODE
001620         MOVE 'Y' TO WS-CTR-EOF
001625         GO TO 100-EXIT.                                           CL*05
001640     PERFORM 120-READ-CONTRACT-FILE.
001650     PERFORM 130-INSERT-ONE-CONTRACT
001660         UNTIL WS-CTR-EOF = 'Y'.
001670     CLOSE CONTRACT-FILE.
001680     MOVE 'Y' TO WS-TABLE-LOADED-SW.
001685 100-EXIT.                                                          CL*05
001687     EXIT.                                                         CL*05
001690
001700 120-READ-CONTRACT-FILE.
001710     READ CONTRACT-FILE
001720         AT END MOVE 'Y' TO WS-CTR-EOF.
001730     EVALUATE WS-CTRFILE-STATUS
001740         WHEN '00'
001750             CONTINUE
001760         WHEN '10'
001770             MOVE 'Y' TO WS-CTR-EOF
001780         WHEN OTHER
001790             DISPLAY 'CTRSEL - ERROR READING CTRFILE. RC: '
001800                 WS-CTRFILE-STATUS
001810             MOVE 'Y' TO WS-CTR-EOF
001820     END-EVALUATE.
001830
001840*    130-INSERT-ONE-CONTRACT -- INSERTION INTO THE SORTED TABLE,
001850*    WORKING BACKWARDS FROM THE NEW SLOT THE SAME WAY THE
001860*    NUMBER-SORT UTILITY IN THIS SHOP HAS ALWAYS DONE IT.
001870 130-INSERT-ONE-CONTRACT.
001880     ADD 1 TO WS-CONTRACT-COUNT.
001890     IF WS-CONTRACT-COUNT > WS-MAX-CONTRACTS                      CL*04   
001900         DISPLAY 'CTRSEL - CONTRACT TABLE FULL. MAX: '            CL*04   
001910             WS-MAX-CONTRACTS                                     CL*04   
001920         MOVE 16 TO RETURN-CODE                                   CL*04   
001930         MOVE 'Y' TO WS-CTR-EOF                                   CL*04   
001940     ELSE
001950         MOVE CTR-SUPPLIER-ID TO WS-NEW-SUPPLIER-ID
001960         MOVE CTR-TERMS-PRICE TO WS-NEW-TERMS-PRICE
001970         MOVE CTR-MIN-QTY     TO WS-NEW-MIN-QTY
001980         MOVE CTR-MAX-QTY     TO WS-NEW-MAX-QTY
001990         MOVE CTR-STATUS      TO WS-NEW-STATUS
002000         MOVE CTR-ACTIVE-FLAG TO WS-NEW-ACTIVE-FLAG
002010         MOVE CTR-NUMBER      TO WS-NEW-NUMBER
002012         MOVE CTR-START-DATE  TO WS-NEW-START-DATE                 CL*06
002014         MOVE CTR-END-DATE    TO WS-NEW-END-DATE                   CL*06
002020         COMPUTE WS-INSERT-TO = WS-CONTRACT-COUNT - 1
002030         PERFORM 140-SHIFT-ENTRY-UP
002040             UNTIL WS-INSERT-TO <= 0
002050                OR WS-CTS-SUPPLIER-ID (WS-INSERT-TO) <
002060                   WS-NEW-SUPPLIER-ID
002070                OR (WS-CTS-SUPPLIER-ID (WS-INSERT-TO) =
002080                        WS-NEW-SUPPLIER-ID
002090                    AND WS-CTS-TERMS-PRICE (WS-INSERT-TO) <=
002100                        WS-NEW-TERMS-PRICE)
002110         MOVE WS-NEW-SUPPLIER-ID
002120             TO WS-CTS-SUPPLIER-ID (WS-INSERT-TO + 1)
002130         MOVE WS-NEW-TERMS-PRICE
002140             TO WS-CTS-TERMS-PRICE (WS-INSERT-TO + 1)
002150         MOVE WS-NEW-MIN-QTY
002160             TO WS-CTS-MIN-QTY (WS-INSERT-TO + 1)
002170         MOVE WS-NEW-MAX-QTY
002180             TO WS-CTS-MAX-QTY (WS-INSERT-TO + 1)
002190         MOVE WS-NEW-STATUS
002200             TO WS-CTS-STATUS (WS-INSERT-TO + 1)
002210         MOVE WS-NEW-ACTIVE-FLAG
002220             TO WS-CTS-ACTIVE-FLAG (WS-INSERT-TO + 1)
002230         MOVE WS-NEW-NUMBER
002240             TO WS-CTS-NUMBER (WS-INSERT-TO + 1)
002242         MOVE WS-NEW-START-DATE                                    CL*06
002244             TO WS-CTS-START-DATE (WS-INSERT-TO + 1)               CL*06
002246         MOVE WS-NEW-END-DATE                                      CL*06
002248             TO WS-CTS-END-DATE (WS-INSERT-TO + 1)                 CL*06
002250     END-IF.
002260     PERFORM 120-READ-CONTRACT-FILE.
002270
002280*    140-SHIFT-ENTRY-UP -- MOVES ONE OCCUPIED SLOT UP BY ONE TO
002290*    OPEN ROOM FOR THE NEW ENTRY, THEN STEPS BACK ONE SLOT.
002300 140-SHIFT-ENTRY-UP.
002310     MOVE WS-CTS-ENTRY (WS-INSERT-TO)
002320         TO WS-CTS-ENTRY (WS-INSERT-TO + 1).
002330     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
002340
002350*    200-FIND-SUITABLE-CONTRACT -- LINEAR SCAN.  ENH-1598         CL*02   
002360*    (06/04/92): A MAX-ORDER-QTY OF ZERO PASSES EVERY QUANTITY.   CL*02   
002370 200-FIND-SUITABLE-CONTRACT.
002380     MOVE SPACES TO LK-RESULT-CONTRACT-NUMBER.
002390     MOVE 'N' TO LK-RESULT-FOUND-SW.
002400     MOVE 'N' TO WS-FOUND-SW.
002410     PERFORM 210-TEST-ONE-CONTRACT
002420         VARYING WS-CTS-IDX FROM 1 BY 1
002430         UNTIL WS-CTS-IDX > WS-CONTRACT-COUNT
002440            OR WS-CONTRACT-FOUND.
002450
002455*    210-TEST-ONE-CONTRACT -- PRB-2498 (10/07/05): THE CHEAP  CL*06
002456*    SUPPLIER/STATUS TEST IS DONE FIRST; ONLY A CANDIDATE THAT  CL*06
002457*    PASSES BOTH IS HANDED TO 220 FOR THE CTRACTV WINDOW CHECK --  CL*06
002458*    KEEPS THIS SUBROUTINE FROM CALLING CTRACTV ON EVERY ROW IN  CL*06
002459*    THE TABLE ON EVERY REQUEST.  CL*06
002460 210-TEST-ONE-CONTRACT.
002470     IF WS-CTS-SUPPLIER-ID (WS-CTS-IDX) = LK-REQ-SUPPLIER-ID
002480         AND WS-CTS-STATUS (WS-CTS-IDX) = 'ACTIVE'
002490         PERFORM 220-CHECK-ACTIVITY-WINDOW                           CL*06
002495         IF WS-CTV-CONTRACT-ACTIVE                                  CL*06
002500             AND WS-CTS-MIN-QTY (WS-CTS-IDX) <= LK-REQ-ORDER-QTY
002510             AND (WS-CTS-MAX-QTY (WS-CTS-IDX) = 0                  CL*02
002520               OR WS-CTS-MAX-QTY (WS-CTS-IDX) >= LK-REQ-ORDER-QTY) CL*02
002530             MOVE WS-CTS-NUMBER (WS-CTS-IDX)
002540                 TO LK-RESULT-CONTRACT-NUMBER
002550             MOVE 'Y' TO LK-RESULT-FOUND-SW
002560             MOVE 'Y' TO WS-FOUND-SW
002565         END-IF                                                     CL*06
002570     END-IF.
002575
002576*    220-CHECK-ACTIVITY-WINDOW -- PRB-2498 (10/07/05): BUILDS  CL*06
002577*    CTRACTV'S ARGUMENT RECORD FROM THE TABLE ENTRY AND CALLS IT,  CL*06
002578*    THE SAME CONTRACT-ACTIVITY TEST CTRRPT RUNS AGAINST THE FILE  CL*06
002579*    ITSELF, SO THIS ENGINE AND THE AUDIT REPORT NEVER DISAGREE.  CL*06
002580 220-CHECK-ACTIVITY-WINDOW.                                         CL*06
002581     MOVE WS-CTS-NUMBER (WS-CTS-IDX)      TO WS-CTV-NUMBER.         CL*06
002582     MOVE WS-CTS-SUPPLIER-ID (WS-CTS-IDX) TO WS-CTV-SUPPLIER-ID.    CL*06
002583     MOVE WS-CTS-START-DATE (WS-CTS-IDX)  TO WS-CTV-START-DATE.     CL*06
002584     MOVE WS-CTS-END-DATE (WS-CTS-IDX)    TO WS-CTV-END-DATE.       CL*06
002585     MOVE WS-CTS-TERMS-PRICE (WS-CTS-IDX) TO WS-CTV-TERMS-PRICE.    CL*06
002586     MOVE WS-CTS-MIN-QTY (WS-CTS-IDX)     TO WS-CTV-MIN-QTY.        CL*06
002587     MOVE WS-CTS-MAX-QTY (WS-CTS-IDX)     TO WS-CTV-MAX-QTY.        CL*06
002588     MOVE WS-CTS-STATUS (WS-CTS-IDX)       TO WS-CTV-STATUS.        CL*06
002589     MOVE WS-CTS-ACTIVE-FLAG (WS-CTS-IDX)  TO WS-CTV-ACTIVE-FLAG.   CL*06
002590     CALL 'CTRACTV' USING WS-CTV-ARG-RECORD                        CL*06
002591                           LK-REQ-RUN-DATE                         CL*06
002592                           WS-CTV-RESULT-SW.                       CL*06
002593




