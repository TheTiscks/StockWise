000100******************************************************************
000110*   MEMBER:  SSTREC
000120*   DESCRIPTIVE NAME = SUPPLIER STATISTICS REPORT RECORD LAYOUT
000130*
000140*   ONE RECORD WRITTEN PER RUN OF THE SUPPLIER STATISTICS REPORT
000150*   (SUPSTAT).  ACTIVE-RATE AND HIGH-RATED-RATE ARE PERCENTS
000160*   CARRIED TO TWO DECIMALS; HIGH-RATED-SUPPLIERS COUNTS ANY
000170*   SUPPLIER RATED 4.00 OR BETTER.
000172*
000174*   09/10/05  BDN  ENH-1990 -- ADDED RUN-CCYY/MM/DD AND REPORT-ID
000176*             TO MATCH THE ORDER STATISTICS LAYOUT (OSTREC) SO
000177*             THE SCORECARD HISTORY FILE CAN CARRY BOTH.
000180******************************************************************
000190 01  SST-RECORD.
000200     05  SST-TOTAL-SUPPLIERS     PIC S9(7).
000210     05  SST-ACTIVE-SUPPLIERS    PIC S9(7).
000220     05  SST-INACTIVE-SUPPLIERS  PIC S9(7).
000230     05  SST-HIGH-RATED-SUPP     PIC S9(7).
000240     05  SST-ACTIVE-RATE         PIC S9(3)V9(2) COMP-3.
000250     05  SST-HIGH-RATED-RATE     PIC S9(3)V9(2) COMP-3.
000252     05  SST-RUN-CCYY            PIC 9(04).
000254     05  SST-RUN-MM              PIC 9(02).
000256     05  SST-RUN-DD              PIC 9(02).
000258     05  SST-REPORT-ID           PIC X(08).
000260     05  FILLER                  PIC X(06).
000270
