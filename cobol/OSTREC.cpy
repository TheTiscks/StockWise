000100******************************************************************
000110*   MEMBER:  OSTREC
000120*   DESCRIPTIVE NAME = ORDER STATISTICS REPORT RECORD LAYOUT
000130*
000140*   ONE RECORD WRITTEN PER RUN OF THE ORDER STATISTICS REPORT
000150*   (ORDSTAT).  DELIVERY-RATE AND CANCELLATION-RATE ARE PERCENTS
000160*   CARRIED TO TWO DECIMALS; ACTIVE-ORDERS IS PENDING PLUS
000170*   CONFIRMED AS OF THE RUN DATE.
000172*
000174*   04/25/99  TWC  Y2K-0005 -- ADDED RUN-CCYY/MM/DD (4-DIGIT
000176*             YEAR) SO THE RECORD CARRIES ITS OWN RUN DATE
000177*             INSTEAD OF RELYING ON THE FILE'S CREATE TIMESTAMP.
000178*             REPORT-ID ADDED FOR THE NEW STATS-HISTORY FILE.
000180******************************************************************
000190 01  OST-RECORD.
000200     05  OST-TOTAL-ORDERS        PIC S9(7).
000210     05  OST-PENDING-ORDERS      PIC S9(7).
000220     05  OST-CONFIRMED-ORDERS    PIC S9(7).
000230     05  OST-DELIVERED-ORDERS    PIC S9(7).
000240     05  OST-CANCELLED-ORDERS    PIC S9(7).
000250     05  OST-OVERDUE-ORDERS      PIC S9(7).
000260     05  OST-DELIVERY-RATE       PIC S9(3)V9(2) COMP-3.
000270     05  OST-CANCEL-RATE         PIC S9(3)V9(2) COMP-3.
000280     05  OST-ACTIVE-ORDERS       PIC S9(7).
000282     05  OST-RUN-CCYY            PIC 9(04).
000284     05  OST-RUN-MM              PIC 9(02).
000286     05  OST-RUN-DD              PIC 9(02).
000288     05  OST-REPORT-ID           PIC X(08).
000290     05  FILLER                  PIC X(08).
000300
