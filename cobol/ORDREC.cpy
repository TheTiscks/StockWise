000100******************************************************************
000110*   MEMBER:  ORDREC
000120*   DESCRIPTIVE NAME = CUSTOMER ORDER RECORD LAYOUT
000130*
000140*   ONE RECORD PER PURCHASE ORDER AGAINST A SUPPLIER.  ORD-DATE-X
000150*   AND ORD-EXP-DATE-X REDEFINE THE RAW YYYYMMDD FIELDS INTO
000160*   YEAR/MONTH/DAY PIECES SO THE OVERDUE TEST IN ORDSTAT CAN
000170*   COMPARE THEM AGAINST THE RUN DATE WITHOUT A SEPARATE DATE
000180*   ROUTINE.  ORD-STATUS DRIVES BOTH THE AUTO-CONFIRM RUN
000190*   (ORDCONF) AND THE STATISTICS REPORT (ORDSTAT).
000195*
000196*   03/11/95  KMS  ENH-1790 -- ADDED ENTERED-BY, LAST-UPDATE-DATE,
000197*             PRIORITY-CODE AND WAREHOUSE-LOC SO THE ORDER DESK
000198*             STOPS PHONING PURCHASING FOR THIS INFORMATION ON
000199*             RUSH ORDERS.
000200******************************************************************
000210 01  ORD-RECORD.
000220     05  ORD-NUMBER              PIC X(12).
000230     05  ORD-SUPPLIER-ID         PIC S9(9).
000240     05  ORD-PRODUCT-ID          PIC X(10).
000250     05  ORD-TOTAL-PRICE         PIC S9(9)V9(2) COMP-3.
000260     05  ORD-STATUS              PIC X(11).
000270     05  ORD-DATE                PIC X(08).
000280     05  ORD-DATE-X REDEFINES ORD-DATE.
000290         10  ORD-DATE-CCYY       PIC 9(04).
000300         10  ORD-DATE-MM         PIC 9(02).
000310         10  ORD-DATE-DD         PIC 9(02).
000320     05  ORD-EXP-DATE            PIC X(08).
000330     05  ORD-EXP-DATE-X REDEFINES ORD-EXP-DATE.
000340         10  ORD-EXP-CCYY        PIC 9(04).
000350         10  ORD-EXP-MM          PIC 9(02).
000360         10  ORD-EXP-DD          PIC 9(02).
000362     05  ORD-ENTERED-BY          PIC X(06).
000364     05  ORD-LAST-UPDATE-DATE    PIC X(06).
000366     05  ORD-PRIORITY-CODE       PIC X(01).
000367         88  ORD-PRIORITY-RUSH             VALUE 'R'.
000368         88  ORD-PRIORITY-STANDARD         VALUE 'S'.
000370     05  ORD-WAREHOUSE-LOC       PIC X(06).
000375     05  FILLER                  PIC X(07).
000380
